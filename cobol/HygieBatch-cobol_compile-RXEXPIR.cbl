000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RXEXPIR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE NIGHTLY PRESCRIPTION EXTRACT
001300*          PRODUCED BY THE PHARMACY FRONT-END SYSTEM.
001400*
001500*          IT CONTAINS ONE RECORD PER PRESCRIPTION, EACH CARRYING
001600*          UP TO TEN PRESCRIPTION-ITEM LINES IN-LINE.
001700*
001800*          THE PROGRAM APPLIES THE STATUS-TRANSITION STATE
001900*          MACHINE (AUTO-EXPIRING ANY ACTIVE PRESCRIPTION PAST
002000*          ITS EXPIRATION DATE), COMPUTES EACH PRESCRIPTION'S
002100*          TOTAL TREATMENT DURATION, AND WRITES THE EDITED
002200*          PRESCRIPTION FILE CONSUMED BY RXCURMED AND RXPURGE.
002300*
002400*          A ONE-LINE CONTROL-TOTAL RECORD CARRYING THE COUNT OF
002500*          PRESCRIPTIONS AUTO-EXPIRED THIS RUN IS ALSO WRITTEN,
002600*          FOR RISKRPT'S NIGHTLY SUMMARY CONTROL TOTALS.
002700*
002800******************************************************************
002900 
003000         INPUT FILE              -   HYGIE01.PRESCRIP
003100 
003200         OUTPUT FILE PRODUCED    -   HYGIE01.PRESCOUT
003300 
003400         OUTPUT FILE PRODUCED    -   HYGIE01.EXPIRCTL
003500 
003600         DUMP FILE               -   SYSOUT
003700 
003800******************************************************************
003900* CHANGE LOG                                                     *
004000* 01/23/88  JS   ORIGINAL - ADAPTED FROM THE DAILY CHARGES EDIT  *
004100*                SHELL; PRESCRIPTION EXPIRATION EDIT ONLY.       *
004200* 11/02/11  RTM  ADDED PARTIALLY-DISPENSED STATUS TO THE         *
004300*                TRANSITION TABLE (STATE MACHINE REV. 2).        *
004400* 09/19/98  JS   Y2K REVIEW -- ADDED 200-CENTURY-WINDOW TO TURN  *
004500*                THE TWO-DIGIT SYSTEM DATE INTO A FOUR-DIGIT     *
004600*                CCYYMMDD BEFORE ANY EXPIRATION COMPARE IS MADE. *
004700* 04/05/17  DKL  REQ 4471 - 280-CALC-TREATMENT-DURATION ADDED SO *
004800*                THE PHARMACY REVIEW REPORT COULD SHOW A         *
004900*                PER-PRESCRIPTION TOTAL TREATMENT LENGTH.        *
005000* 06/30/21  DKL  REQ 5810 - AUTO-EXPIRE NOW ROUTES THROUGH       *
005100*                250-VALIDATE-TRANSITION INSTEAD OF A DIRECT     *
005200*                MOVE, PER THE RENEWAL-TRACKING TIGHTENING.      *
005300* 02/11/24  RTM  REQ 6122 - EXPIRED-COUNT WAS ONLY EVER DISPLAYED*
005400*                ON SYSOUT, SO RISKRPT'S AUTO-EXPIRED CONTROL    *
005500*                TOTAL ALWAYS PRINTED ZERO.  ADDED THE EXPIRCTL  *
005600*                ONE-LINE CONTROL-TOTAL FILE, SAME PATTERN AS    *
005700*                RXPURGE'S PURGE LOG, SO RISKRPT CAN PICK IT UP. *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000 
007100     SELECT PRESCRIP
007200     ASSIGN TO UT-S-PRESCRIP
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600 
007700     SELECT PRESCOUT
007800     ASSIGN TO UT-S-PRESCOUT
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT EXPIRCTL
008400     ASSIGN TO UT-S-EXPIRCTL
008500       ORGANIZATION IS LINE SEQUENTIAL
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS EFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800 
009900****** ONE RECORD PER PRESCRIPTION, CARRYING UP TO 10
010000****** PRESCRIPTION-ITEM LINES IN-LINE (SEE PRESCREC COPYBOOK)
010100 FD  PRESCRIP
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 1568 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS PRESCRIPTION-REC-IN.
010700 01  PRESCRIPTION-REC-IN PIC X(1568).
010800 
010900****** EDITED PRESCRIPTION EXTRACT -- STATUS-TRANSITIONED AND
011000****** TREATMENT-DURATION-STAMPED -- CONSUMED BY RXCURMED/RXPURGE
011100 FD  PRESCOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 1568 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS PRESCRIPTION-REC-OUT.
011700 01  PRESCRIPTION-REC-OUT PIC X(1568).
011800
011900****** ONE-LINE CONTROL-TOTAL RECORD -- AUTO-EXPIRED COUNT FOR
012000****** RISKRPT'S NIGHTLY SUMMARY, SAME SHAPE AS RXPURGE'S LOG
012100 FD  EXPIRCTL
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 80 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS EXPIR-CTL-REC.
012700 01  EXPIR-CTL-REC PIC X(80).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  OFCODE                  PIC X(2).
013300         88 CODE-WRITE    VALUE SPACES.
013400     05  EFCODE                  PIC X(2).
013500         88 CODE-WRITE-CTL VALUE SPACES.
013600
013700 COPY PRESCREC.
013800 
013900 01  WS-DURATION-WORK.
014000     05  WS-MAX-DURATION         PIC 9(04) COMP.
014100     05  WS-ITEM-SUB             PIC 9(02) COMP.
014200******************************************************************
014300* TOTAL-TREATMENT-DURATION FOR A PRESCRIPTION = MAX OVER ITS     *
014400* ITEMS OF DURATION-DAYS.  CARRIED FOR THE PHARMACY REVIEW ONLY, *
014500* DOES NOT RIDE BACK OUT ON PRESCRIPTION-REC-OUT.                *
014600******************************************************************
014700     05  PRE-TOTAL-TREATMENT-DAYS PIC 9(04) COMP.
014800 
014900 01  WS-CURRENT-DATE-6           PIC 9(06).
015000 01  WS-CURRENT-DATE-6-R REDEFINES WS-CURRENT-DATE-6.
015100     05  WS-CURR-YY              PIC 9(02).
015200     05  WS-CURR-MM              PIC 9(02).
015300     05  WS-CURR-DD              PIC 9(02).
015400 01  WS-CURR-CENTURY             PIC 9(02).
015500 01  WS-TODAY-CCYYMMDD           PIC 9(08).
015600 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
015700     05  WS-TODAY-CCYY           PIC 9(04).
015800     05  WS-TODAY-MM             PIC 9(02).
015900     05  WS-TODAY-DD             PIC 9(02).
016000
016100 01  WS-EXPIR-CTL-LINE.
016200     05  FILLER                  PIC X(01) VALUE SPACE.
016300     05  LOG-TITLE               PIC X(28)
016400             VALUE "RXEXPIR CONTROL TOTAL - RUN".
016500     05  FILLER                  PIC X(01) VALUE SPACE.
016600     05  LOG-RUN-CCYY            PIC 9(04).
016700     05  FILLER                  PIC X(01) VALUE "-".
016800     05  LOG-RUN-MM              PIC 9(02).
016900     05  FILLER                  PIC X(01) VALUE "-".
017000     05  LOG-RUN-DD              PIC 9(02).
017100     05  FILLER                  PIC X(04) VALUE SPACES.
017200     05  LOG-COUNT-LABEL         PIC X(17) VALUE "AUTO-EXPIRE-CNT =".
017300     05  FILLER                  PIC X(01) VALUE SPACE.
017400*    ZERO-FILLED, NOT ZERO-SUPPRESSED -- RISKRPT READS THIS BACK
017500*    INTO A NUMERIC FIELD, SO NO COMMA-INSERTION EDITING HERE.
017600     05  LOG-EXPIRED-COUNT       PIC 9(07).
017700     05  LOG-EXPIRED-COUNT-R REDEFINES LOG-EXPIRED-COUNT.
017800         10  LOG-EXPIRED-THOUSANDS PIC 9(04).
017900         10  LOG-EXPIRED-UNITS     PIC 9(03).
018000     05  FILLER                  PIC X(11) VALUE SPACES.
018100
018200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
018400     05 RECORDS-READ             PIC 9(9) COMP.
018500     05 EXPIRED-COUNT            PIC 9(7) COMP.
018600 
018700 01  MISC-WS-FLDS.
018800     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
018900     05 WS-OLD-STATUS            PIC X(01).
019000     05 WS-NEW-STATUS            PIC X(01).
019100     05 WS-TRANSITION-OK-SW      PIC X(01) VALUE "N".
019200         88 TRANSITION-IS-OK     VALUE "Y".
019300 
019400 01  FLAGS-AND-SWITCHES.
019500     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
019600         88 NO-MORE-DATA VALUE "N".
019700     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
019800         88 RECORD-ERROR-FOUND VALUE "Y".
019900         88 VALID-RECORD  VALUE "N".
020000 
020100 COPY ABENDREC.
020200 
020300 PROCEDURE DIVISION.
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500     PERFORM 100-MAINLINE THRU 100-EXIT
020600             UNTIL NO-MORE-DATA.
020700     PERFORM 999-CLEANUP THRU 999-EXIT.
020800     MOVE +0 TO RETURN-CODE.
020900     GOBACK.
021000 
021100 000-HOUSEKEEPING.
021200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021300     DISPLAY "******** BEGIN JOB RXEXPIR ********".
021400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021500     PERFORM 200-CENTURY-WINDOW THRU 200-EXIT.
021600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021700     PERFORM 900-READ-PRESCRIP THRU 900-EXIT.
021800 000-EXIT.
021900     EXIT.
022000 
022100 100-MAINLINE.
022200     MOVE "100-MAINLINE" TO PARA-NAME.
022300     PERFORM 250-CHECK-EXPIRED THRU 250-EXIT.
022400     PERFORM 280-CALC-TREATMENT-DURATION THRU 280-EXIT.
022500     PERFORM 700-WRITE-PRESCOUT THRU 700-EXIT.
022600     ADD +1 TO RECORDS-WRITTEN.
022700     PERFORM 900-READ-PRESCRIP THRU 900-EXIT.
022800 100-EXIT.
022900     EXIT.
023000 
023100 200-CENTURY-WINDOW.
023200*    TWO-DIGIT SYSTEM DATE TO FOUR-DIGIT CCYYMMDD -- SLIDING
023300*    WINDOW, YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.
023400     MOVE "200-CENTURY-WINDOW" TO PARA-NAME.
023500     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
023600     IF WS-CURR-YY < 50
023700         MOVE 20 TO WS-CURR-CENTURY
023800     ELSE
023900         MOVE 19 TO WS-CURR-CENTURY.
024000     MOVE WS-CURR-CENTURY TO WS-TODAY-CCYY (1:2).
024100     MOVE WS-CURR-YY      TO WS-TODAY-CCYY (3:2).
024200     MOVE WS-CURR-MM      TO WS-TODAY-MM.
024300     MOVE WS-CURR-DD      TO WS-TODAY-DD.
024400     MOVE WS-TODAY-CCYY   TO LOG-RUN-CCYY.
024500     MOVE WS-TODAY-MM     TO LOG-RUN-MM.
024600     MOVE WS-TODAY-DD     TO LOG-RUN-DD.
024700 200-EXIT.
024800     EXIT.
024900 
025000 250-CHECK-EXPIRED.
025100*    EXPIRED = TODAY > EXPIRATION DATE.  ON LOAD, IF EXPIRED AND
025200*    STATUS = ACTIVE, AUTO-TRANSITION TO EXPIRED (STEP 4A).
025300     MOVE "250-CHECK-EXPIRED" TO PARA-NAME.
025400     IF WS-TODAY-CCYYMMDD > PRE-EXPIRATION-DATE
025500        AND PRE-STAT-ACTIVE
025600         MOVE PRE-STATUS TO WS-OLD-STATUS
025700         MOVE "E"        TO WS-NEW-STATUS
025800         PERFORM 260-VALIDATE-TRANSITION THRU 260-EXIT
025900         IF TRANSITION-IS-OK
026000             MOVE "E" TO PRE-STATUS
026100             ADD +1 TO EXPIRED-COUNT.
026200 250-EXIT.
026300     EXIT.
026400 
026500 260-VALIDATE-TRANSITION.
026600******************************************************************
026700* STATUS-TRANSITION STATE MACHINE:                               *
026800*   ACTIVE -> COMPLETED, CANCELLED, EXPIRED, PARTIALLY_DISPENSED *
026900*   PARTIALLY_DISPENSED -> COMPLETED, EXPIRED                    *
027000*   COMPLETED / CANCELLED / EXPIRED -> TERMINAL, NO FURTHER MOVE *
027100*   SAME-STATUS "TRANSITION" IS ALWAYS A NO-OP, ALWAYS ALLOWED   *
027200******************************************************************
027300     MOVE "260-VALIDATE-TRANSITION" TO PARA-NAME.
027400     MOVE "N" TO WS-TRANSITION-OK-SW.
027500     IF WS-OLD-STATUS = WS-NEW-STATUS
027600         MOVE "Y" TO WS-TRANSITION-OK-SW
027700         GO TO 260-EXIT.
027800 
027900     IF WS-OLD-STATUS = "A"
028000        AND (WS-NEW-STATUS = "C" OR "X" OR "E" OR "P")
028100         MOVE "Y" TO WS-TRANSITION-OK-SW
028200         GO TO 260-EXIT.
028300 
028400     IF WS-OLD-STATUS = "P"
028500        AND (WS-NEW-STATUS = "C" OR "E")
028600         MOVE "Y" TO WS-TRANSITION-OK-SW
028700         GO TO 260-EXIT.
028800 260-EXIT.
028900     EXIT.
029000 
029100 280-CALC-TREATMENT-DURATION.
029200*    TOTAL-TREATMENT-DURATION FOR THIS PRESCRIPTION = MAX OVER
029300*    ITS ITEMS OF DURATION-DAYS (STEP 4G).
029400     MOVE "280-CALC-TREATMENT-DURATION" TO PARA-NAME.
029500     MOVE ZERO TO WS-MAX-DURATION.
029600     IF PRE-ITEM-COUNT > 0
029700         MOVE 1 TO WS-ITEM-SUB
029800         PERFORM 285-TEST-ONE-ITEM-DURATION THRU 285-EXIT
029900             VARYING WS-ITEM-SUB FROM 1 BY 1
030000             UNTIL WS-ITEM-SUB > PRE-ITEM-COUNT.
030100     MOVE WS-MAX-DURATION TO PRE-TOTAL-TREATMENT-DAYS.
030200 280-EXIT.
030300     EXIT.
030400 
030500 285-TEST-ONE-ITEM-DURATION.
030600     IF ITM-DURATION-DAYS (WS-ITEM-SUB) > WS-MAX-DURATION
030700         MOVE ITM-DURATION-DAYS (WS-ITEM-SUB) TO WS-MAX-DURATION.
030800 285-EXIT.
030900     EXIT.
031000 
031100 700-WRITE-PRESCOUT.
031200     MOVE "700-WRITE-PRESCOUT" TO PARA-NAME.
031300     WRITE PRESCRIPTION-REC-OUT FROM PRESCRIPTION-REC.
031400 700-EXIT.
031500     EXIT.
031600 
031700 800-OPEN-FILES.
031800     MOVE "800-OPEN-FILES" TO PARA-NAME.
031900     OPEN INPUT PRESCRIP.
032000     OPEN OUTPUT PRESCOUT, EXPIRCTL, SYSOUT.
032100 800-EXIT.
032200     EXIT.
032300
032400 850-CLOSE-FILES.
032500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032600     CLOSE PRESCRIP, PRESCOUT, EXPIRCTL, SYSOUT.
032700 850-EXIT.
032800     EXIT.
032900 
033000 900-READ-PRESCRIP.
033100     READ PRESCRIP INTO PRESCRIPTION-REC
033200         AT END MOVE "N" TO MORE-DATA-SW
033300         GO TO 900-EXIT
033400     END-READ.
033500     ADD +1 TO RECORDS-READ.
033600 900-EXIT.
033700     EXIT.
033800
033900 950-WRITE-EXPIRCTL.
034000*    ONE-LINE CONTROL-TOTAL RECORD PICKED UP BY RISKRPT AT
034100*    START-OF-JOB FOR THE AUTO-EXPIRED LINE ON THE SUMMARY.
034200     MOVE "950-WRITE-EXPIRCTL" TO PARA-NAME.
034300     MOVE EXPIRED-COUNT TO LOG-EXPIRED-COUNT.
034400     WRITE EXPIR-CTL-REC FROM WS-EXPIR-CTL-LINE.
034500 950-EXIT.
034600     EXIT.
034700
034800 999-CLEANUP.
034900     MOVE "999-CLEANUP" TO PARA-NAME.
035000     PERFORM 950-WRITE-EXPIRCTL THRU 950-EXIT.
035100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035200     DISPLAY "** RECORDS READ **".
035300     DISPLAY RECORDS-READ.
035400     DISPLAY "** RECORDS WRITTEN **".
035500     DISPLAY RECORDS-WRITTEN.
035600     DISPLAY "** TOTAL-PRESCRIPTIONS-AUTO-EXPIRED **".
035700     DISPLAY EXPIRED-COUNT.
035800     DISPLAY "******** NORMAL END OF JOB RXEXPIR ********".
035900 999-EXIT.
036000     EXIT.
036100 
036200 1000-ABEND-RTN.
036300     WRITE SYSOUT-REC FROM ABEND-REC.
036400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036500     DISPLAY "*** ABNORMAL END OF JOB - RXEXPIR ***" UPON CONSOLE.
036600     DIVIDE ZERO-VAL INTO ONE-VAL.
