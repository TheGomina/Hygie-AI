000100******************************************************************
000200* MEDMSTR - MEDICATION REFERENCE RECORD                          *
000300*           HYGIE-AI PATIENT/PRESCRIPTION RISK BATCH             *
000400*                                                                *
000500* ONE ROW PER CIS-CODE (MARKETED-PRODUCT) ENTRY ON THE NATIONAL  *
000600* MEDICATION REFERENCE EXTRACT.  LOADED INTO A WORKING-STORAGE   *
000700* TABLE AND SEARCHED WITH SEARCH ALL -- THE EXTRACT IS SORTED    *
000800* ASCENDING ON MED-CIS-CODE BEFORE THE BATCH RUNS SO NO INDEXED  *
000900* FILE IS REQUIRED FOR THE LOOKUP.                               *
001000*                                                                *
001100* 03/14/09  JS   ORIGINAL COPYBOOK FOR PHARMACY REFERENCE LOAD.  *
001200* 11/02/11  RTM  ADDED WARNING AND RENAL/HEPATIC ADJUSTMENT      *
001300*                KEYWORD LISTS PER PHARMACY COMMITTEE REQUEST.   *
001400* 09/19/98  JS   Y2K REVIEW -- ALL DATES ON THIS EXTRACT ARE     *
001500*                ALREADY CCYYMMDD, NO CHANGE REQUIRED.           *
001600* 04/05/17  DKL  REQ 4471 - REIMBURSEMENT RATE WIDENED TO ALLOW  *
001700*                THREE WHOLE-NUMBER DIGITS (0-100%).             *
001800******************************************************************
001900 01  MED-MASTER-REC.
002000     05  MED-CIS-CODE                PIC X(08).
002100     05  MED-CIS-CODE-N REDEFINES MED-CIS-CODE
002200                                      PIC 9(08).
002300     05  MED-NAME                    PIC X(60).
002400     05  MED-ACTIVE-SUBSTANCE        PIC X(60).
002500     05  MED-ATC-CODE                PIC X(10).
002600     05  MED-PHARM-FORM              PIC X(30).
002700     05  MED-STRENGTH                PIC X(20).
002800     05  MED-ROUTE                   PIC X(20).
002900     05  MED-PRESCRIPTION-REQ-SW     PIC X(01).
003000         88  MED-RX-REQUIRED         VALUE "Y".
003100         88  MED-RX-NOT-REQUIRED     VALUE "N".
003200         88  MED-RX-REQ-VALID        VALUES "Y", "N".
003300     05  MED-REIMBURSED-SW           PIC X(01).
003400         88  MED-IS-REIMBURSED       VALUE "Y".
003500         88  MED-NOT-REIMBURSED      VALUE "N".
003600     05  MED-REIMBURSEMENT-RATE      PIC 9(03)V9(02).
003700     05  MED-REIMB-RATE-R REDEFINES MED-REIMBURSEMENT-RATE.
003800         10  MED-REIMB-RATE-WHOLE    PIC 9(03).
003900         10  MED-REIMB-RATE-DEC      PIC 9(02).
004000     05  MED-INTERACTION-COUNT       PIC 9(02).
004100     05  MED-INTERACTION-TBL OCCURS 10 TIMES
004200                             INDEXED BY MED-INX-IDX.
004300         10  MED-INTERACTIONS        PIC X(40).
004400     05  MED-INTERACTION-TBL-R REDEFINES MED-INTERACTION-TBL
004500                             OCCURS 10 TIMES.
004600         10  MED-INTER-HALF-1        PIC X(20).
004700         10  MED-INTER-HALF-2        PIC X(20).
004800     05  MED-CONTRAIND-COUNT         PIC 9(02).
004900     05  MED-CONTRAIND-TBL OCCURS 10 TIMES
005000                             INDEXED BY MED-CTI-IDX.
005100         10  MED-CONTRAINDICATIONS   PIC X(40).
005200     05  MED-WARNING-COUNT           PIC 9(02).
005300     05  MED-WARNING-TBL OCCURS 10 TIMES
005400                             INDEXED BY MED-WRN-IDX.
005500         10  MED-WARNINGS            PIC X(40).
005600     05  MED-RENAL-ADJ-COUNT         PIC 9(02).
005700         88  MED-RENAL-ADJ-REQUIRED  VALUE 1 THRU 99.
005800     05  MED-HEPATIC-ADJ-COUNT       PIC 9(02).
005900         88  MED-HEPATIC-ADJ-REQUIRED VALUE 1 THRU 99.
006000     05  FILLER                      PIC X(15).
