000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RXPURGE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE NIGHTLY HOUSEKEEPING PASS BEHIND
001300*          RXEXPIR AND RXCURMED.  IT WALKS THE EDITED PRESCRIPTION
001400*          EXTRACT AND DROPS ANY PRESCRIPTION THAT HAS BEEN
001500*          SITTING IN EXPIRED STATUS LONGER THAN THE SHOP'S
001600*          RETENTION WINDOW, SO THE FILE DOES NOT GROW WITHOUT
001700*          BOUND ACROSS THE PHARMACY REVIEW CYCLE.
001800*
001900*          EVERY PRESCRIPTION THAT SURVIVES THE PURGE IS WRITTEN
002000*          BACK OUT UNCHANGED.  A ONE-LINE CONTROL-TOTAL RECORD
002100*          CARRYING THE PURGE COUNT AND RUN DATE IS WRITTEN TO
002200*          THE PURGE LOG FOR THE OPERATIONS SHIFT REPORT.
002300*
002400******************************************************************
002500 
002600         INPUT FILE              -   HYGIE01.PRESCOUT
002700 
002800         OUTPUT FILE PRODUCED    -   HYGIE01.PURGOUT
002900 
003000         OUTPUT FILE PRODUCED    -   HYGIE01.PURGELOG
003100 
003200         DUMP FILE               -   SYSOUT
003300 
003400******************************************************************
003500* CHANGE LOG                                                     *
003600* 01/23/88  JS   ORIGINAL - ADAPTED FROM THE DAILY UPDATE SHELL; *
003700*                STRAIGHT COPY-THROUGH, NO PURGE LOGIC YET.      *
003800* 11/02/11  RTM  ADDED THE EXPIRED-RECORD PURGE AGAINST A FIXED  *
003900*                RETENTION WINDOW PER THE RECORDS-RETENTION      *
004000*                POLICY MEMO.                                   *
004100* 09/19/98  JS   Y2K REVIEW -- ADDED 200-CENTURY-WINDOW SO THE   *
004200*                RETENTION COMPARE RUNS ON A FOUR-DIGIT CCYYMMDD *
004300*                RUN DATE INSTEAD OF THE RAW TWO-DIGIT SYSTEM    *
004400*                DATE.                                          *
004500* 04/05/17  DKL  REQ 4471 - PURGE-LOG-FILE ADDED SO OPERATIONS   *
004600*                DOES NOT HAVE TO SCRAPE THE SYSOUT DISPLAY LINES*
004700*                FOR THE NIGHTLY PURGE COUNT.                   *
004800* 06/30/21  DKL  REQ 5810 - RETENTION WINDOW NOW DRIVEN BY THE   *
004900*                DAYS-SINCE-EXPIRATION CALL TO AGECALC RATHER    *
005000*                THAN AN IN-LINE DATE SUBTRACTION, MATCHING THE  *
005100*                EXPIRING-SOON IDIOM IN RXCURMED.                *
005200* 02/11/24  RTM  REQ 6122 - THE 6/30/21 CHANGE COPIED RXCURMED'S *
005300*                FROM-DATE/AS-OF-DATE ORDER ALONG WITH ITS MODE, *
005400*                BUT RXCURMED COUNTS DOWN TO A FUTURE DATE AND   *
005500*                RXPURGE COUNTS UP FROM A PAST ONE.  AGECALC     *
005600*                MODE "D" RETURNS ZERO WHENEVER FROM-DATE IS NOT *
005700*                LATER THAN AS-OF-DATE, SO WITH THE DATES IN     *
005800*                RXCURMED'S ORDER THE RESULT WAS ALWAYS ZERO AND *
005900*                NO RECORD EVER CAME UP PURGE-ELIGIBLE.  SWAPPED *
006000*                THE TWO MOVES IN 250-CHECK-PURGE-ELIGIBLE SO    *
006100*                TODAY IS THE FROM-DATE AND EXPIRATION-DATE IS   *
006200*                THE AS-OF-DATE.                                 *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500 
007600     SELECT PRESCOUT
007700     ASSIGN TO UT-S-PRESCOUT
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS IFCODE.
008100 
008200     SELECT PURGOUT
008300     ASSIGN TO UT-S-PURGOUT
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700 
008800     SELECT PURGELOG
008900     ASSIGN TO UT-S-PURGELOG
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS LFCODE.
009300 
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300 
010400****** EDITED PRESCRIPTION EXTRACT FROM RXEXPIR -- SEE PRESCREC
010500****** COPYBOOK.  ANY STATUS/DATE MAY APPEAR; ONLY THE EXPIRED
010600****** ONES OLDER THAN THE RETENTION WINDOW ARE DROPPED HERE.
010700 FD  PRESCOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 1568 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS PRESCRIPTION-REC-IN.
011300 01  PRESCRIPTION-REC-IN PIC X(1568).
011400 
011500****** SURVIVING PRESCRIPTIONS -- FINAL PRESCRIPTION-FILE-OUT
011600****** FOR THE CYCLE, NOTHING FURTHER CONSUMES THIS DOWNSTREAM
011700 FD  PURGOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 1568 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS PRESCRIPTION-REC-OUT.
012300 01  PRESCRIPTION-REC-OUT PIC X(1568).
012400 
012500****** ONE-LINE CONTROL-TOTAL RECORD FOR THE OPERATIONS SHIFT LOG
012600 FD  PURGELOG
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 80 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS PURGE-LOG-REC.
013200 01  PURGE-LOG-REC PIC X(80).
013300 
013400 WORKING-STORAGE SECTION.
013500 
013600 01  FILE-STATUS-CODES.
013700     05  IFCODE                  PIC X(2).
013800         88 CODE-READ     VALUE SPACES.
013900         88 NO-MORE-DATA  VALUE "10".
014000     05  OFCODE                  PIC X(2).
014100         88 CODE-WRITE    VALUE SPACES.
014200     05  LFCODE                  PIC X(2).
014300         88 CODE-WRITE-LOG VALUE SPACES.
014400 
014500 COPY PRESCREC.
014600 
014700******************************************************************
014800* LOCAL MIRROR OF AGECALC'S LINKAGE CONTRACT (MODE "D") -- USED  *
014900* TO GET DAYS-SINCE-EXPIRATION FOR THE RETENTION COMPARE, THE    *
015000* SAME WAY RXCURMED'S 350-CHECK-EXPIRING GETS DAYS-UNTIL.        *
015100******************************************************************
015200 01  AGECALC-RETENTION-PARMS.
015300     05  AGECALC-MODE-SW         PIC X(01).
015400     05  AGECALC-FROM-DATE       PIC 9(08).
015500     05  AGECALC-AS-OF-DATE      PIC 9(08).
015600     05  AGECALC-RESULT          PIC S9(05) COMP.
015700     05  AGECALC-RETURN-CD       PIC S9(04) COMP.
015800 
015900 01  WS-RETENTION-PARMS.
016000*    RECORDS-RETENTION POLICY MEMO 11/11 -- EXPIRED PRESCRIPTIONS
016100*    ARE HELD 90 DAYS PAST THEIR EXPIRATION DATE, THEN PURGED.
016200     05  WS-RETENTION-DAYS       PIC 9(03) VALUE 90.
016300 
016400 01  WS-CURRENT-DATE-6           PIC 9(06).
016500 01  WS-CURRENT-DATE-6-R REDEFINES WS-CURRENT-DATE-6.
016600     05  WS-CURR-YY              PIC 9(02).
016700     05  WS-CURR-MM              PIC 9(02).
016800     05  WS-CURR-DD              PIC 9(02).
016900 01  WS-CURR-CENTURY             PIC 9(02).
017000 01  WS-TODAY-CCYYMMDD           PIC 9(08).
017100 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
017200     05  WS-TODAY-CCYY           PIC 9(04).
017300     05  WS-TODAY-MM             PIC 9(02).
017400     05  WS-TODAY-DD             PIC 9(02).
017500 
017600 01  WS-PURGE-LOG-LINE.
017700     05  FILLER                  PIC X(01) VALUE SPACE.
017800     05  LOG-TITLE               PIC X(28)
017900             VALUE "RXPURGE CONTROL TOTAL - RUN".
018000     05  FILLER                  PIC X(01) VALUE SPACE.
018100     05  LOG-RUN-CCYY            PIC 9(04).
018200     05  LOG-RUN-CCYY-R REDEFINES LOG-RUN-CCYY.
018300         10  LOG-RUN-CENTURY     PIC 9(02).
018400         10  LOG-RUN-YY          PIC 9(02).
018500     05  FILLER                  PIC X(01) VALUE "-".
018600     05  LOG-RUN-MM              PIC 9(02).
018700     05  FILLER                  PIC X(01) VALUE "-".
018800     05  LOG-RUN-DD              PIC 9(02).
018900     05  FILLER                  PIC X(04) VALUE SPACES.
019000     05  LOG-COUNT-LABEL         PIC X(13) VALUE "PURGE-COUNT =".
019100     05  FILLER                  PIC X(01) VALUE SPACE.
019200     05  LOG-PURGE-COUNT-O       PIC ZZZ,ZZ9.
019300     05  FILLER                  PIC X(15) VALUE SPACES.
019400 
019500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019600     05 RECORDS-READ             PIC 9(9) COMP.
019700     05 RECORDS-WRITTEN          PIC 9(7) COMP.
019800     05 PURGE-COUNT              PIC 9(7) COMP.
019900 
020000 01  MISC-WS-FLDS.
020100     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
020200     05 WS-PURGE-ELIGIBLE-SW     PIC X(01) VALUE "N".
020300         88 WS-RECORD-IS-PURGE-ELIGIBLE VALUE "Y".
020400 
020500 01  FLAGS-AND-SWITCHES.
020600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
020700         88 NO-MORE-DATA-SW VALUE "N".
020800 
020900 COPY ABENDREC.
021000 
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 100-MAINLINE THRU 100-EXIT
021400             UNTIL NO-MORE-DATA-SW.
021500     PERFORM 999-CLEANUP THRU 999-EXIT.
021600     MOVE +0 TO RETURN-CODE.
021700     GOBACK.
021800 
021900 000-HOUSEKEEPING.
022000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022100     DISPLAY "******** BEGIN JOB RXPURGE ********".
022200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022300     PERFORM 200-CENTURY-WINDOW THRU 200-EXIT.
022400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500     PERFORM 900-READ-PRESCOUT THRU 900-EXIT.
022600 000-EXIT.
022700     EXIT.
022800 
022900 100-MAINLINE.
023000     MOVE "100-MAINLINE" TO PARA-NAME.
023100     PERFORM 250-CHECK-PURGE-ELIGIBLE THRU 250-EXIT.
023200     IF WS-RECORD-IS-PURGE-ELIGIBLE
023300         ADD +1 TO PURGE-COUNT
023400     ELSE
023500         PERFORM 400-APPLY-PURGE THRU 400-EXIT
023600         ADD +1 TO RECORDS-WRITTEN.
023700     PERFORM 900-READ-PRESCOUT THRU 900-EXIT.
023800 100-EXIT.
023900     EXIT.
024000 
024100 200-CENTURY-WINDOW.
024200*    TWO-DIGIT SYSTEM DATE TO FOUR-DIGIT CCYYMMDD -- SLIDING
024300*    WINDOW, YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.
024400     MOVE "200-CENTURY-WINDOW" TO PARA-NAME.
024500     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
024600     IF WS-CURR-YY < 50
024700         MOVE 20 TO WS-CURR-CENTURY
024800     ELSE
024900         MOVE 19 TO WS-CURR-CENTURY.
025000     MOVE WS-CURR-CENTURY TO WS-TODAY-CCYY (1:2).
025100     MOVE WS-CURR-YY      TO WS-TODAY-CCYY (3:2).
025200     MOVE WS-CURR-MM      TO WS-TODAY-MM.
025300     MOVE WS-CURR-DD      TO WS-TODAY-DD.
025400     MOVE WS-TODAY-CCYY   TO LOG-RUN-CCYY.
025500     MOVE WS-TODAY-MM     TO LOG-RUN-MM.
025600     MOVE WS-TODAY-DD     TO LOG-RUN-DD.
025700 200-EXIT.
025800     EXIT.
025900 
026000 250-CHECK-PURGE-ELIGIBLE.
026100*    PURGE-ELIGIBLE = STATUS EXPIRED AND EXPIRATION DATE OLDER
026200*    THAN THE RETENTION WINDOW (STEP 4F).  DAYS-SINCE-EXPIRATION
026300*    IS OBTAINED FROM AGECALC MODE "D", SAME CONTRACT RXCURMED
026400*    USES FOR THE EXPIRING-SOON WINDOW -- BUT RXCURMED'S FROM-DATE
026500*    IS STILL AHEAD OF TODAY THERE, WHILE HERE WE WANT DAYS *SINCE*
026600*    A DATE ALREADY IN THE PAST, SO FROM-DATE/AS-OF-DATE ARE
026700*    REVERSED: TODAY IS THE FROM-DATE, EXPIRATION IS THE AS-OF-DATE.
026800*    OTHERWISE AGECALC'S "NOT LATER THAN" GUARD ALWAYS FORCES A
026900*    ZERO RESULT AND NOTHING IS EVER ELIGIBLE FOR PURGE.
027000     MOVE "250-CHECK-PURGE-ELIGIBLE" TO PARA-NAME.
027100     MOVE "N" TO WS-PURGE-ELIGIBLE-SW.
027200     IF PRE-STAT-EXPIRED
027300         MOVE "D" TO AGECALC-MODE-SW
027400         MOVE WS-TODAY-CCYYMMDD TO AGECALC-FROM-DATE
027500         MOVE PRE-EXPIRATION-DATE TO AGECALC-AS-OF-DATE
027600         CALL 'AGECALC' USING AGECALC-RETENTION-PARMS
027700         IF AGECALC-RESULT > WS-RETENTION-DAYS
027800             MOVE "Y" TO WS-PURGE-ELIGIBLE-SW.
027900 250-EXIT.
028000     EXIT.
028100 
028200 400-APPLY-PURGE.
028300*    NOT A MISNOMER -- THIS PARAGRAPH NAME SURVIVES FROM THE
028400*    ORIGINAL DAILY-UPDATE SHELL'S "APPLY" PARAGRAPH.  HERE IT
028500*    APPLIES THE DECISION TO KEEP, NOT TO PURGE, THE RECORD.
028600     MOVE "400-APPLY-PURGE" TO PARA-NAME.
028700     WRITE PRESCRIPTION-REC-OUT FROM PRESCRIPTION-REC.
028800 400-EXIT.
028900     EXIT.
029000 
029100 800-OPEN-FILES.
029200     MOVE "800-OPEN-FILES" TO PARA-NAME.
029300     OPEN INPUT PRESCOUT.
029400     OPEN OUTPUT PURGOUT, PURGELOG, SYSOUT.
029500 800-EXIT.
029600     EXIT.
029700 
029800 850-CLOSE-FILES.
029900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030000     CLOSE PRESCOUT, PURGOUT, PURGELOG, SYSOUT.
030100 850-EXIT.
030200     EXIT.
030300 
030400 900-READ-PRESCOUT.
030500     READ PRESCOUT INTO PRESCRIPTION-REC
030600         AT END MOVE "N" TO MORE-DATA-SW
030700         GO TO 900-EXIT
030800     END-READ.
030900     ADD +1 TO RECORDS-READ.
031000 900-EXIT.
031100     EXIT.
031200 
031300 950-WRITE-PURGELOG.
031400     MOVE "950-WRITE-PURGELOG" TO PARA-NAME.
031500     MOVE PURGE-COUNT TO LOG-PURGE-COUNT-O.
031600     WRITE PURGE-LOG-REC FROM WS-PURGE-LOG-LINE.
031700 950-EXIT.
031800     EXIT.
031900 
032000 999-CLEANUP.
032100     MOVE "999-CLEANUP" TO PARA-NAME.
032200     PERFORM 950-WRITE-PURGELOG THRU 950-EXIT.
032300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032400     DISPLAY "** RECORDS READ **".
032500     DISPLAY RECORDS-READ.
032600     DISPLAY "** RECORDS WRITTEN **".
032700     DISPLAY RECORDS-WRITTEN.
032800     DISPLAY "** TOTAL-PRESCRIPTIONS-PURGED **".
032900     DISPLAY PURGE-COUNT.
033000     DISPLAY "******** NORMAL END OF JOB RXPURGE ********".
033100 999-EXIT.
033200     EXIT.
033300 
033400 1000-ABEND-RTN.
033500     WRITE SYSOUT-REC FROM ABEND-REC.
033600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033700     DISPLAY "*** ABNORMAL END OF JOB - RXPURGE ***" UPON CONSOLE.
033800     DIVIDE ZERO-VAL INTO ONE-VAL.
