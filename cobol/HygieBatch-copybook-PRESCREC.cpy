000100******************************************************************
000200* PRESCREC - PRESCRIPTION HEADER + EMBEDDED PRESCRIPTION-ITEM    *
000300*            HYGIE-AI PATIENT/PRESCRIPTION RISK BATCH            *
000400*                                                                *
000500* ONE ROW PER PRESCRIPTION.  UP TO 10 PRESCRIPTION-ITEM LINES    *
000600* ARE CARRIED IN-LINE (PRE-ITEM-COUNT DRIVES THE OCCURS TABLE).  *
000700* PRE-STATUS DRIVES THE LEVEL-88 STATE MACHINE ENFORCED BY       *
000800* RXEXPIR'S 250-VALIDATE-TRANSITION PARAGRAPH.                   *
000900*                                                                *
001000* 03/14/09  JS   ORIGINAL COPYBOOK FOR THE PRESCRIPTION EXTRACT. *
001100* 11/02/11  RTM  ADDED PARTIALLY-DISPENSED STATUS PER PHARMACY   *
001200*                COMMITTEE REQUEST (STATE MACHINE REV. 2).       *
001300* 09/19/98  JS   Y2K REVIEW -- PRESCRIPTION/EXPIRATION DATES     *
001400*                CONFIRMED CCYYMMDD, NO CHANGE REQUIRED.         *
001500* 06/30/21  DKL  REQ 5810 - RENEWAL NUMBER AND IS-RENEWAL FLAG   *
001600*                ADDED FOR THE RENEWAL-TRACKING ENHANCEMENT.     *
001700******************************************************************
001800 01  PRESCRIPTION-REC.
001900     05  PRE-ID                      PIC X(36).
002000     05  PRE-PATIENT-ID              PIC X(36).
002100     05  PRE-PRESCRIBER-ID           PIC X(36).
002200     05  PRE-PRESCRIBER-SPECIALTY    PIC X(30).
002300     05  PRE-PRESCRIPTION-DATE       PIC 9(08).
002400     05  PRE-PRESC-DATE-R REDEFINES PRE-PRESCRIPTION-DATE.
002500         10  PRE-PRESC-CCYY          PIC 9(04).
002600         10  PRE-PRESC-MM            PIC 9(02).
002700         10  PRE-PRESC-DD            PIC 9(02).
002800     05  PRE-EXPIRATION-DATE         PIC 9(08).
002900     05  PRE-EXPIR-DATE-R REDEFINES PRE-EXPIRATION-DATE.
003000         10  PRE-EXPIR-CCYY          PIC 9(04).
003100         10  PRE-EXPIR-MM            PIC 9(02).
003200         10  PRE-EXPIR-DD            PIC 9(02).
003300     05  PRE-VALIDITY-MONTHS         PIC 9(02).
003400     05  PRE-IS-RENEWAL              PIC X(01).
003500         88  PRE-RENEWAL-YES         VALUE "Y".
003600         88  PRE-RENEWAL-NO          VALUE "N".
003700     05  PRE-RENEWAL-NUMBER          PIC 9(02).
003800     05  PRE-STATUS                  PIC X(01).
003900         88  PRE-STAT-ACTIVE         VALUE "A".
004000         88  PRE-STAT-COMPLETED      VALUE "C".
004100         88  PRE-STAT-CANCELLED      VALUE "X".
004200         88  PRE-STAT-EXPIRED        VALUE "E".
004300         88  PRE-STAT-PARTIAL        VALUE "P".
004400         88  PRE-STAT-VALID          VALUES "A","C","X","E","P".
004500     05  PRE-ITEM-COUNT              PIC 9(02).
004600     05  PRE-ITEMS-TBL OCCURS 10 TIMES
004700                         INDEXED BY PRE-ITM-IDX.
004800         10  ITM-ID                  PIC X(36).
004900         10  ITM-MEDICATION-ID       PIC X(36).
005000         10  ITM-MEDICATION-NAME     PIC X(60).
005100         10  ITM-DOSAGE              PIC X(20).
005200         10  ITM-ROUTE               PIC X(20).
005300         10  ITM-FREQUENCY           PIC X(30).
005400         10  ITM-DURATION-DAYS       PIC 9(04).
005500         10  ITM-INSTRUCTIONS        PIC X(40).
005600         10  ITM-AS-NEEDED           PIC X(01).
005700             88  ITM-IS-AS-NEEDED    VALUE "Y".
005800         10  ITM-QUANTITY-PRESCRIBED PIC 9(04).
005900         10  ITM-UNIT                PIC X(15).
006000         10  ITM-SUBSTITUTION-ALLOWED PIC X(01).
006100             88  ITM-SUBST-ALLOWED   VALUE "Y".
006200******************************************************************
006300* ALTERNATE VIEW OF THE ITEM TABLE -- ISOLATES THE LEADING       *
006400* NUMERIC CHARACTERS OF THE FREE-TEXT DOSAGE FOR THE DAILY-DOSE  *
006500* CALCULATION IN RXCURMED'S 450-CALC-DAILY-DOSE PARAGRAPH.       *
006600******************************************************************
006700     05  PRE-ITEMS-DOSAGE-R REDEFINES PRE-ITEMS-TBL
006800                         OCCURS 10 TIMES.
006900         10  FILLER                  PIC X(132).
007000         10  ITM-DOSAGE-VIEW.
007100             15  ITM-DOSAGE-NUM      PIC X(04).
007200             15  FILLER              PIC X(16).
007300         10  FILLER                  PIC X(115).
007400     05  FILLER                      PIC X(18).
