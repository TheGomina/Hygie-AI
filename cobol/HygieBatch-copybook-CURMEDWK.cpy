000100******************************************************************
000200* CURMEDWK - PER-PATIENT CURRENT-MEDICATION WORK RECORD          *
000300*            HYGIE-AI PATIENT/PRESCRIPTION RISK BATCH            *
000400*                                                                *
000500* ONE ROW PER PATIENT, PRODUCED BY RXCURMED AND CONSUMED BY      *
000600* RISKRPT.  CARRIES THE DEDUPLICATED CURRENT-MEDICATION LIST,    *
000700* THE INTERACTION-SCAN RESULT AND THE EXPIRING-SOON COUNT SO     *
000800* RISKRPT DOES NOT HAVE TO RE-WALK THE PRESCRIPTION FILE.        *
000900*                                                                *
001000* 08/02/10  JS   ORIGINAL - CARRIED CURRENT-MEDICATION LIST ONLY.*
001100* 06/30/21  DKL  REQ 5810 - ADDED INTERACTION-PAIR LIST SO THE   *
001200*                RISK REPORT COULD NAME THE INTERACTING PAIRS.  *
001300******************************************************************
001400 01  CURMED-REC.
001500     05  CURMED-PATIENT-ID           PIC X(36).
001600     05  CURMED-MED-COUNT            PIC 9(02).
001700     05  CURMED-MED-TBL OCCURS 10 TIMES
001800                         INDEXED BY CURMED-MED-IDX.
001900         10  CURMED-MEDICATION-ID    PIC X(36).
002000         10  CURMED-MEDICATION-NAME  PIC X(60).
002100         10  CURMED-DAILY-DOSE       PIC S9(5)V9(2).
002200         10  CURMED-DOSE-NOT-AVAIL   PIC X(01).
002300             88  CURMED-DOSE-CANNOT-COMPUTE VALUE "Y".
002400     05  CURMED-INTERACTION-COUNT    PIC 9(02).
002500     05  CURMED-INTERACTION-TBL OCCURS 10 TIMES
002600                         INDEXED BY CURMED-INX-IDX.
002700         10  CURMED-INTER-MED-A      PIC X(36).
002800         10  CURMED-INTER-MED-B      PIC X(36).
002900     05  CURMED-EXPIRING-COUNT       PIC 9(02).
003000     05  FILLER                      PIC X(12).
