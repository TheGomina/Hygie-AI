000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RISKRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WALKS THE PATIENT MASTER EXTRACT AND THE
001300*          CURRENT-MEDICATION WORK FILE BUILT BY RXCURMED AND
001400*          PRODUCES THE NIGHTLY PATIENT RISK AND BPM-ELIGIBILITY
001500*          REPORT FOR THE CLINICAL PHARMACY REVIEW.
001600*
001700*          FOR EACH PATIENT: CALLS AGECALC FOR CURRENT AGE,
001800*          COMPUTES BMI FROM HEIGHT/WEIGHT, SETS THE ELDERLY,
001900*          RENAL-IMPAIRMENT AND HEPATIC-IMPAIRMENT FLAGS, CHECKS
002000*          BPM ELIGIBILITY AGAINST THE AGE/MEDICATION-COUNT
002100*          THRESHOLDS, AND BUILDS THE RISK-MESSAGE LINES PRINTED
002200*          UNDER EACH PATIENT'S DETAIL LINE.  A CONTROL-TOTAL
002300*          SUMMARY LINE CLOSES OUT THE REPORT.
002400*
002500******************************************************************
002600 
002700         INPUT FILE              -   HYGIE01.PATFILE
002800
002900         INPUT FILE              -   HYGIE01.CURMEDWK (SORTED)
003000
003100         INPUT FILE              -   HYGIE01.EXPIRCTL
003200
003300         OUTPUT FILE PRODUCED    -   HYGIE01.RISKRPT
003400 
003500         DUMP FILE               -   SYSOUT
003600 
003700******************************************************************
003800* CHANGE LOG                                                     *
003900* 01/23/88  JS   ORIGINAL - ADAPTED FROM THE PATIENT DETAIL LIST *
004000*                REPORT SHELL; AGE/BMI/FLAGS DETAIL LINE ONLY.   *
004100* 11/02/11  RTM  ADDED THE BPM-ELIGIBILITY CHECK AND THE RUNNING *
004200*                BPM-ELIGIBLE-COUNT CONTROL TOTAL.               *
004300* 09/19/98  JS   Y2K REVIEW -- REPLACED THE TWO-DIGIT REPORT     *
004400*                HEADING DATE WITH THE 200-CENTURY-WINDOW        *
004500*                FOUR-DIGIT CCYYMMDD ROUTINE USED ELSEWHERE IN   *
004600*                THE SUITE.                                     *
004700* 04/05/17  DKL  REQ 4471 - ADDED THE RENAL/HEPATIC IMPAIRMENT   *
004800*                RISK-MESSAGE LINES PER THE PHARMACY COMMITTEE'S *
004900*                CLINICAL REVIEW CHECKLIST.                     *
005000* 06/30/21  DKL  REQ 5810 - INTERACTION-COUNT AND EXPIRING-SOON  *
005100*                RISK-MESSAGE LINES NOW DRAWN FROM CURMEDWK      *
005200*                RATHER THAN RE-WALKING THE PRESCRIPTION FILE.  *
005300* 02/11/24  RTM  REQ 6122 - AUTO-EXPIRED CONTROL TOTAL ALWAYS   *
005400*                PRINTED ZERO SINCE NOTHING EVER INCREMENTED IT.*
005500*                ADDED 060-READ-EXPIRCTL TO PICK UP RXEXPIR'S   *
005600*                CONTROL-TOTAL RECORD AT START-OF-JOB.          *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900 
007000     SELECT PATFILE
007100     ASSIGN TO UT-S-PATFILE
007200       ORGANIZATION IS LINE SEQUENTIAL
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS PFCODE.
007500 
007600     SELECT CURMEDWK
007700     ASSIGN TO UT-S-CURMEDWK
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS CFCODE.
008100 
008200     SELECT RISKRPT
008300     ASSIGN TO UT-S-RISKRPT
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT EXPIRCTL
008900     ASSIGN TO UT-S-EXPIRCTL
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS EFCODE.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300 
010400****** NIGHTLY PATIENT EXTRACT (SEE PATMSTR COPYBOOK)
010500 FD  PATFILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 1498 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS PATIENT-REC-IN.
011100 01  PATIENT-REC-IN PIC X(1498).
011200 
011300****** CURRENT-MEDICATION WORK FILE BUILT BY RXCURMED, ASCENDING
011400****** PATIENT-ID (THE SAME PATIENT-ID ORDER THE UPSTREAM SORT
011500****** GAVE PRESCOUT), LOADED INTO WS-CURMED-TABLE FOR SEARCH ALL
011600 FD  CURMEDWK
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 1814 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS CURMED-REC-IN.
012200 01  CURMED-REC-IN PIC X(1814).
012300 
012400 FD  RISKRPT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 133 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS RISK-RPT-REC.
013000 01  RISK-RPT-REC PIC X(133).
013100
013200****** ONE-LINE AUTO-EXPIRED CONTROL TOTAL WRITTEN BY RXEXPIR --
013300****** PICKED UP ONCE AT START-OF-JOB FOR THE SUMMARY LINE BELOW
013400 FD  EXPIRCTL
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 80 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS EXPIR-CTL-REC-IN.
014000 01  EXPIR-CTL-REC-IN PIC X(80).
014100
014200 WORKING-STORAGE SECTION.
014300
014400 01  FILE-STATUS-CODES.
014500     05  PFCODE                  PIC X(2).
014600         88 CODE-READ-PAT  VALUE SPACES.
014700         88 NO-MORE-PATS   VALUE "10".
014800     05  CFCODE                  PIC X(2).
014900         88 CODE-READ-CURMED VALUE SPACES.
015000         88 NO-MORE-CURMED   VALUE "10".
015100     05  EFCODE                  PIC X(2).
015200         88 CODE-READ-EXPIRCTL VALUE SPACES.
015300     05  OFCODE                  PIC X(2).
015400         88 CODE-WRITE    VALUE SPACES.
015500 
015600 COPY PATMSTR.
015700 COPY CURMEDWK.
015800 
015900******************************************************************
016000* CURRENT-MEDICATION WORK TABLE -- WS-CURMED-TABLE IS LOADED     *
016100* ONCE, ASCENDING CURMED-PATIENT-ID (THE ORDER RXCURMED WROTE    *
016200* IT IN), AND SEARCHED WITH SEARCH ALL AS EACH PATIENT COMES OFF *
016300* THE PATIENT EXTRACT.  A PATIENT WITH NO ROW ON THIS FILE HAS   *
016400* NO ACTIVE PRESCRIPTIONS AND GETS ALL-ZERO CURRENT-MEDICATION   *
016500* TOTALS.                                                        *
016600******************************************************************
016700 01  WS-CURMED-TABLE-CTL.
016800     05  WS-CURMED-TABLE-COUNT   PIC 9(04) COMP VALUE ZERO.
016900 01  WS-CURMED-TABLE.
017000     05  WS-CURMED-ENTRY OCCURS 3000 TIMES
017100                      ASCENDING KEY IS WS-CM-PATIENT-ID
017200                      INDEXED BY WS-CM-IDX.
017300         10  WS-CM-PATIENT-ID        PIC X(36).
017400         10  WS-CM-MED-COUNT         PIC 9(02).
017500         10  WS-CM-INTERACTION-COUNT PIC 9(02).
017600         10  WS-CM-EXPIRING-COUNT    PIC 9(02).
017700 
017800 01  WS-CURMED-FOUND-SW          PIC X(01) VALUE "N".
017900     88  WS-CURMED-ROW-FOUND     VALUE "Y".
018000 
018100******************************************************************
018200* SCALAR COPY OF THE CURRENT PATIENT'S CURMEDWK TOTALS -- COPIED *
018300* OUT OF WS-CURMED-TABLE (WS-CM-IDX) BY 250-LOOKUP-CURMED-ROW SO *
018400* LATER PARAGRAPHS DO NOT HAVE TO CARRY THE SEARCH INDEX AROUND. *
018500******************************************************************
018600 01  WS-PATIENT-MED-COUNT        PIC 9(02).
018700 01  WS-PATIENT-INTERACTION-CT   PIC 9(02).
018800 01  WS-PATIENT-EXPIRING-CT      PIC 9(02).
018900 
019000******************************************************************
019100* LOCAL MIRROR OF AGECALC'S LINKAGE CONTRACT (MODE "A") USED BY  *
019200* 300-COMPUTE-AGE.                                               *
019300******************************************************************
019400 01  AGECALC-AGE-PARMS.
019500     05  AGECALC-MODE-SW         PIC X(01).
019600     05  AGECALC-FROM-DATE       PIC 9(08).
019700     05  AGECALC-AS-OF-DATE      PIC 9(08).
019800     05  AGECALC-RESULT          PIC S9(05) COMP.
019900     05  AGECALC-RETURN-CD       PIC S9(04) COMP.
020000 
020100******************************************************************
020200* ALTERNATE VIEW OF THE COMPUTED AGE RESULT -- 340-SET-RISK-     *
020300* FLAGS TESTS THE ZONED FORM AGAINST THE ELDERLY THRESHOLD.      *
020400******************************************************************
020500 01  WS-PATIENT-AGE-COMP         PIC S9(05) COMP.
020600 01  WS-PATIENT-AGE              PIC 9(03).
020700 01  WS-PATIENT-AGE-R REDEFINES WS-PATIENT-AGE.
020800     05  WS-AGE-HUNDREDS         PIC 9(01).
020900     05  WS-AGE-TENS-UNITS       PIC 9(02).
021000 
021100 01  WS-BMI-WORK.
021200     05  WS-HEIGHT-METERS        PIC 9(01)V9(04).
021300     05  WS-HEIGHT-METERS-SQ     PIC 9(02)V9(04).
021400     05  WS-BMI-VALUE            PIC 9(03)V9(01).
021500     05  WS-BMI-AVAILABLE-SW     PIC X(01) VALUE "N".
021600         88  WS-BMI-IS-AVAILABLE VALUE "Y".
021700 
021800 01  WS-RISK-FLAGS.
021900     05  WS-ELDERLY-FLAG         PIC X(01).
022000     05  WS-RENAL-FLAG           PIC X(01).
022100     05  WS-HEPATIC-FLAG         PIC X(01).
022200     05  WS-BPM-ELIGIBLE-FLAG    PIC X(01).
022300         88  WS-BPM-IS-ELIGIBLE  VALUE "Y".
022400 
022500 01  WS-BPM-PARMS.
022600     05  WS-BPM-MIN-AGE          PIC 9(03) VALUE 65.
022700     05  WS-BPM-MIN-MEDS         PIC 9(02) VALUE 5.
022800 
022900******************************************************************
023000* RISK-MESSAGE WORK TABLE -- ACCUMULATED BY 380-BUILD-RISK-MSGS  *
023100* BEFORE THE DETAIL GROUP IS WRITTEN, ONE ENTRY PER IDENTIFIED   *
023200* RISK, PRINTED INDENTED UNDER THE PATIENT'S DETAIL LINE.        *
023300******************************************************************
023400 01  WS-RISK-MSG-CTL.
023500     05  WS-RISK-MSG-COUNT       PIC 9(02) COMP VALUE ZERO.
023600 01  WS-RISK-MSG-TBL.
023700     05  WS-RISK-MSG-ROW OCCURS 20 TIMES INDEXED BY WS-MSG-IDX.
023800         10  WS-RISK-MSG-TEXT    PIC X(60).
023900 01  WS-RISK-MSG-TBL-R REDEFINES WS-RISK-MSG-TBL.
024000     05  WS-RISK-MSG-HALF OCCURS 20 TIMES.
024100         10  WS-RISK-MSG-HALF-1  PIC X(30).
024200         10  WS-RISK-MSG-HALF-2  PIC X(30).
024300 
024400 01  WS-CONDITION-SCAN-WORK.
024500     05  WS-COND-SUB             PIC 9(02) COMP.
024600     05  WS-COND-UPPER           PIC X(30).
024700 
024800******************************************************************
024900* WORK FIELDS FOR THE 610-TEST-COND-KEYWORD SUBSTRING SCAN USED  *
025000* BY 384-SCAN-RENAL-CONDITIONS AND 386-SCAN-HEPATIC-CONDITIONS.  *
025100******************************************************************
025200 01  WS-COND-COMPARE-FIELDS.
025300     05  WS-COND-KEYWORD-LEN     PIC S9(4) COMP.
025400     05  WS-COND-SCAN-SUB        PIC S9(4) COMP.
025500     05  WS-COND-SCAN-LIMIT      PIC S9(4) COMP.
025600     05  WS-COND-MATCH-SW        PIC X(01).
025700         88  WS-COND-MATCH-FOUND VALUE "Y".
025800 
025900 01  WS-COND-KEYWORD-WORK        PIC X(30) VALUE SPACES.
026000 01  WS-LOWER-CASE-TBL           PIC X(26)
026100             VALUE "abcdefghijklmnopqrstuvwxyz".
026200 01  WS-UPPER-CASE-TBL           PIC X(26)
026300             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026400 
026500 01  WS-CURRENT-DATE-6           PIC 9(06).
026600 01  WS-CURRENT-DATE-6-R REDEFINES WS-CURRENT-DATE-6.
026700     05  WS-CURR-YY              PIC 9(02).
026800     05  WS-CURR-MM              PIC 9(02).
026900     05  WS-CURR-DD              PIC 9(02).
027000 01  WS-CURR-CENTURY             PIC 9(02).
027100 01  WS-TODAY-CCYYMMDD           PIC 9(08).
027200 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
027300     05  WS-TODAY-CCYY           PIC 9(04).
027400     05  WS-TODAY-MM             PIC 9(02).
027500     05  WS-TODAY-DD             PIC 9(02).
027600 
027700******************************************************************
027800* PAGE-HEADING RECORD -- REPORT DATE (CENTURY-WINDOWED, NOT THE  *
027900* INTRINSIC CURRENT-DATE FUNCTION) PLUS TITLE AND PAGE NUMBER.   *
028000******************************************************************
028100 01  WS-HDR-REC.
028200     05  FILLER                  PIC X(01) VALUE SPACE.
028300     05  HDR-DATE.
028400         10  HDR-CCYY            PIC 9(04).
028500         10  DASH-1              PIC X(01) VALUE "-".
028600         10  HDR-MM              PIC 9(02).
028700         10  DASH-2              PIC X(01) VALUE "-".
028800         10  HDR-DD              PIC 9(02).
028900     05  FILLER                  PIC X(10) VALUE SPACES.
029000     05  FILLER                  PIC X(50) VALUE
029100         "PATIENT RISK AND BPM ELIGIBILITY REPORT".
029200     05  FILLER                  PIC X(20)
029300                         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
029400     05  PAGE-NBR-O              PIC ZZ9.
029500     05  FILLER                  PIC X(38) VALUE SPACES.
029600 
029700 01  WS-COLM-HDR-REC.
029800     05  FILLER            PIC X(36) VALUE "PATIENT-ID".
029900     05  FILLER            PIC X(2)  VALUE SPACES.
030000     05  FILLER            PIC X(30) VALUE "PATIENT NAME".
030100     05  FILLER            PIC X(2)  VALUE SPACES.
030200     05  FILLER            PIC X(3)  VALUE "AGE".
030300     05  FILLER            PIC X(2)  VALUE SPACES.
030400     05  FILLER            PIC X(1)  VALUE "E".
030500     05  FILLER            PIC X(2)  VALUE SPACES.
030600     05  FILLER            PIC X(1)  VALUE "R".
030700     05  FILLER            PIC X(2)  VALUE SPACES.
030800     05  FILLER            PIC X(1)  VALUE "H".
030900     05  FILLER            PIC X(2)  VALUE SPACES.
031000     05  FILLER            PIC X(2)  VALUE "IN".
031100     05  FILLER            PIC X(2)  VALUE SPACES.
031200     05  FILLER            PIC X(1)  VALUE "B".
031300     05  FILLER            PIC X(43) VALUE SPACES.
031400 
031500******************************************************************
031600* PATIENT DETAIL LINE -- COLUMN POSITIONS PER THE RISK-REPORT    *
031700* LAYOUT (1-36 ID, 38-67 NAME, 69-71 AGE, 73 ELDERLY, 75 RENAL,  *
031800* 77 HEPATIC, 79-80 INTERACTION COUNT, 82 BPM ELIGIBLE).         *
031900******************************************************************
032000 01  WS-DETAIL-REC.
032100     05  DET-PATIENT-ID          PIC X(36).
032200     05  FILLER                  PIC X(01) VALUE SPACE.
032300     05  DET-PATIENT-NAME.
032400         10  DET-LAST-NAME       PIC X(15).
032500         10  FILLER              PIC X(02) VALUE ", ".
032600         10  DET-FIRST-NAME      PIC X(13).
032700     05  FILLER                  PIC X(01) VALUE SPACE.
032800     05  DET-AGE                 PIC 999.
032900     05  FILLER                  PIC X(01) VALUE SPACE.
033000     05  DET-ELDERLY-FLAG        PIC X(01).
033100     05  FILLER                  PIC X(01) VALUE SPACE.
033200     05  DET-RENAL-FLAG          PIC X(01).
033300     05  FILLER                  PIC X(01) VALUE SPACE.
033400     05  DET-HEPATIC-FLAG        PIC X(01).
033500     05  FILLER                  PIC X(01) VALUE SPACE.
033600     05  DET-INTERACTION-CT      PIC 99.
033700     05  FILLER                  PIC X(01) VALUE SPACE.
033800     05  DET-BPM-FLAG            PIC X(01).
033900     05  FILLER                  PIC X(51) VALUE SPACES.
034000 
034100 01  WS-RISK-MSG-REC.
034200     05  FILLER                  PIC X(06) VALUE SPACES.
034300     05  MSG-TEXT-O              PIC X(60).
034400     05  FILLER                  PIC X(67) VALUE SPACES.
034500 
034600 01  WS-BLANK-LINE               PIC X(133) VALUE SPACES.
034700 
034800******************************************************************
034900* SUMMARY LINE -- FIVE OF THE SIX SPEC CONTROL TOTALS.  TOTAL-   *
035000* PRESCRIPTIONS-PURGED IS A STEP 4F RESULT THAT DOES NOT EXIST   *
035100* UNTIL RXPURGE RUNS LATER IN THE JOB STREAM; IT IS WRITTEN TO   *
035200* PURGE-LOG-FILE BY THAT PROGRAM INSTEAD (SEE RXPURGE).  THE     *
035300* AUTO-EXPIRED COUNT IS READ OFF RXEXPIR'S EXPIRCTL CONTROL-     *
035400* TOTAL RECORD AT START-OF-JOB (SEE 060-READ-EXPIRCTL BELOW).    *
035500******************************************************************
035600 01  WS-SUMMARY-REC.
035700     05  FILLER                  PIC X(04) VALUE SPACES.
035800     05  FILLER                  PIC X(09) VALUE "PATIENTS:".
035900     05  SUM-PATIENTS-O          PIC ZZZ,ZZ9.
036000     05  FILLER                  PIC X(02) VALUE SPACES.
036100     05  FILLER                  PIC X(08) VALUE "ELDERLY:".
036200     05  SUM-ELDERLY-O           PIC ZZZ,ZZ9.
036300     05  FILLER                  PIC X(02) VALUE SPACES.
036400     05  FILLER                  PIC X(13) VALUE "BPM-ELIGIBLE:".
036500     05  SUM-BPM-O               PIC ZZZ,ZZ9.
036600     05  FILLER                  PIC X(02) VALUE SPACES.
036700     05  FILLER                  PIC X(13) VALUE "INTERACTIONS:".
036800     05  SUM-INTERACT-O          PIC ZZZ,ZZ9.
036900     05  FILLER                  PIC X(02) VALUE SPACES.
037000     05  FILLER                  PIC X(13) VALUE "AUTO-EXPIRED:".
037100     05  SUM-EXPIRED-O           PIC ZZZ,ZZ9.
037200     05  FILLER                  PIC X(28) VALUE SPACES.
037300
037400******************************************************************
037500* LOCAL MIRROR OF RXEXPIR'S EXPIRCTL LAYOUT -- ONLY THE COUNT     *
037600* FIELD IS USED, SEE 060-READ-EXPIRCTL.                           *
037700******************************************************************
037800 01  WS-EXPIR-CTL-LINE-IN.
037900     05  FILLER                  PIC X(01).
038000     05  LOG-TITLE-IN             PIC X(28).
038100     05  FILLER                  PIC X(01).
038200     05  LOG-RUN-CCYY-IN          PIC 9(04).
038300     05  FILLER                  PIC X(01).
038400     05  LOG-RUN-MM-IN            PIC 9(02).
038500     05  FILLER                  PIC X(01).
038600     05  LOG-RUN-DD-IN            PIC 9(02).
038700     05  FILLER                  PIC X(04).
038800     05  LOG-COUNT-LABEL-IN       PIC X(17).
038900     05  FILLER                  PIC X(01).
039000     05  LOG-EXPIRED-COUNT-IN     PIC 9(07).
039100     05  FILLER                  PIC X(11).
039200
039300 01  PAGE-CONTROL-FIELDS.
039400     05 WS-LINES                 PIC 9(02) VALUE 99.
039500     05 WS-PAGES                 PIC 9(03) VALUE 1.
039600 
039700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
039800     05 RECORDS-READ             PIC 9(9) COMP.
039900     05 TOTAL-PATIENTS-PROCESSED PIC 9(7) COMP.
040000     05 TOTAL-ELDERLY-COUNT      PIC 9(7) COMP.
040100     05 TOTAL-BPM-ELIGIBLE-COUNT PIC 9(7) COMP.
040200     05 TOTAL-INTERACTIONS-FOUND PIC 9(7) COMP.
040300     05 TOTAL-EXPIRED-COUNT      PIC 9(7) COMP.
040400 
040500 01  FLAGS-AND-SWITCHES.
040600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
040700         88 NO-MORE-DATA VALUE "N".
040800 
040900 COPY ABENDREC.
041000 
041100 PROCEDURE DIVISION.
041200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041300     PERFORM 100-MAINLINE THRU 100-EXIT
041400             UNTIL NO-MORE-DATA.
041500     PERFORM 950-WRITE-SUMMARY THRU 950-EXIT.
041600     PERFORM 999-CLEANUP THRU 999-EXIT.
041700     MOVE +0 TO RETURN-CODE.
041800     GOBACK.
041900 
042000 000-HOUSEKEEPING.
042100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042200     DISPLAY "******** BEGIN JOB RISKRPT ********".
042300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
042400     PERFORM 200-CENTURY-WINDOW THRU 200-EXIT.
042500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042600     PERFORM 060-READ-EXPIRCTL THRU 060-EXIT.
042700     PERFORM 050-LOAD-CURMED-TABLE THRU 050-EXIT
042800         UNTIL NO-MORE-CURMED.
042900     PERFORM 900-READ-PATFILE THRU 900-EXIT.
043000 000-EXIT.
043100     EXIT.
043200
043300 060-READ-EXPIRCTL.
043400*    RXEXPIR'S ONE-LINE CONTROL-TOTAL RECORD, PICKED UP HERE SO
043500*    THE AUTO-EXPIRED FIGURE ON THE SUMMARY LINE IS THE ACTUAL
043600*    COUNT FROM THAT RUN, NOT A CONTROL TOTAL RISKRPT HAS NO WAY
043700*    TO RECOMPUTE (THIS PROGRAM NEVER READS PRESCRIPTION DATA).
043800     MOVE "060-READ-EXPIRCTL" TO PARA-NAME.
043900     READ EXPIRCTL INTO WS-EXPIR-CTL-LINE-IN
044000         AT END
044100             MOVE ZERO TO TOTAL-EXPIRED-COUNT
044200             GO TO 060-EXIT
044300     END-READ.
044400     MOVE LOG-EXPIRED-COUNT-IN TO TOTAL-EXPIRED-COUNT.
044500 060-EXIT.
044600     EXIT.
044700
044800 050-LOAD-CURMED-TABLE.
044900*    LOAD THE CURRENT-MEDICATION WORK FILE, ASCENDING PATIENT-ID,
045000*    INTO A SEARCH ALL TABLE SO EACH PATIENT'S CURRENT-MEDICATION
045100*    TOTALS ARE ONE LOOKUP AWAY WHEN THE DETAIL LINE IS BUILT.
045200     MOVE "050-LOAD-CURMED-TABLE" TO PARA-NAME.
045300     READ CURMEDWK INTO CURMED-REC
045400         AT END
045500             MOVE "10" TO CFCODE
045600             GO TO 050-EXIT
045700     END-READ.
045800     ADD 1 TO WS-CURMED-TABLE-COUNT.
045900     SET WS-CM-IDX TO WS-CURMED-TABLE-COUNT.
046000     MOVE CURMED-PATIENT-ID       TO
046100                             WS-CM-PATIENT-ID (WS-CM-IDX).
046200     MOVE CURMED-MED-COUNT        TO
046300                             WS-CM-MED-COUNT (WS-CM-IDX).
046400     MOVE CURMED-INTERACTION-COUNT TO
046500                             WS-CM-INTERACTION-COUNT (WS-CM-IDX).
046600     MOVE CURMED-EXPIRING-COUNT   TO
046700                             WS-CM-EXPIRING-COUNT (WS-CM-IDX).
046800 050-EXIT.
046900     EXIT.
047000 
047100 100-MAINLINE.
047200     MOVE "100-MAINLINE" TO PARA-NAME.
047300     PERFORM 250-LOOKUP-CURMED-ROW THRU 250-EXIT.
047400     PERFORM 300-COMPUTE-AGE THRU 300-EXIT.
047500     PERFORM 320-COMPUTE-BMI THRU 320-EXIT.
047600     PERFORM 340-SET-RISK-FLAGS THRU 340-EXIT.
047700     PERFORM 360-CHECK-BPM-ELIGIBLE THRU 360-EXIT.
047800     PERFORM 380-BUILD-RISK-MSGS THRU 380-EXIT.
047900     PERFORM 700-WRITE-PATIENT-DETAIL THRU 700-EXIT.
048000     ADD 1 TO TOTAL-PATIENTS-PROCESSED.
048100     PERFORM 900-READ-PATFILE THRU 900-EXIT.
048200 100-EXIT.
048300     EXIT.
048400 
048500 200-CENTURY-WINDOW.
048600*    TWO-DIGIT SYSTEM DATE TO FOUR-DIGIT CCYYMMDD -- SLIDING
048700*    WINDOW, YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.
048800     MOVE "200-CENTURY-WINDOW" TO PARA-NAME.
048900     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
049000     IF WS-CURR-YY < 50
049100         MOVE 20 TO WS-CURR-CENTURY
049200     ELSE
049300         MOVE 19 TO WS-CURR-CENTURY.
049400     MOVE WS-CURR-CENTURY TO WS-TODAY-CCYY (1:2).
049500     MOVE WS-CURR-YY      TO WS-TODAY-CCYY (3:2).
049600     MOVE WS-CURR-MM      TO WS-TODAY-MM.
049700     MOVE WS-CURR-DD      TO WS-TODAY-DD.
049800     MOVE WS-TODAY-CCYY   TO HDR-CCYY.
049900     MOVE WS-TODAY-MM     TO HDR-MM.
050000     MOVE WS-TODAY-DD     TO HDR-DD.
050100 200-EXIT.
050200     EXIT.
050300 
050400 250-LOOKUP-CURMED-ROW.
050500*    A PATIENT WITH NO CURMEDWK ROW HAS NO ACTIVE PRESCRIPTIONS --
050600*    CURRENT-MEDICATION TOTALS STAY ZERO FOR THAT PATIENT.
050700     MOVE "250-LOOKUP-CURMED-ROW" TO PARA-NAME.
050800     MOVE "N" TO WS-CURMED-FOUND-SW.
050900     MOVE ZERO TO WS-PATIENT-MED-COUNT
051000                  WS-PATIENT-INTERACTION-CT
051100                  WS-PATIENT-EXPIRING-CT.
051200     IF WS-CURMED-TABLE-COUNT > 0
051300         SEARCH ALL WS-CURMED-ENTRY
051400             AT END
051500                 MOVE "N" TO WS-CURMED-FOUND-SW
051600             WHEN WS-CM-PATIENT-ID (WS-CM-IDX) = PAT-ID
051700                 MOVE "Y" TO WS-CURMED-FOUND-SW
051800                 MOVE WS-CM-MED-COUNT (WS-CM-IDX) TO
051900                                 WS-PATIENT-MED-COUNT
052000                 MOVE WS-CM-INTERACTION-COUNT (WS-CM-IDX) TO
052100                                 WS-PATIENT-INTERACTION-CT
052200                 MOVE WS-CM-EXPIRING-COUNT (WS-CM-IDX) TO
052300                                 WS-PATIENT-EXPIRING-CT.
052400 250-EXIT.
052500     EXIT.
052600 
052700 300-COMPUTE-AGE.
052800*    STEP 3A -- AGE = (TODAY - BIRTH DATE) IN YEARS, VIA THE
052900*    CALLABLE AGECALC UTILITY (MODE "A").
053000     MOVE "300-COMPUTE-AGE" TO PARA-NAME.
053100     MOVE "A" TO AGECALC-MODE-SW.
053200     MOVE PAT-BIRTH-DATE TO AGECALC-FROM-DATE.
053300     MOVE WS-TODAY-CCYYMMDD TO AGECALC-AS-OF-DATE.
053400     CALL 'AGECALC' USING AGECALC-AGE-PARMS.
053500     MOVE AGECALC-RESULT TO WS-PATIENT-AGE-COMP.
053600     MOVE WS-PATIENT-AGE-COMP TO WS-PATIENT-AGE.
053700 300-EXIT.
053800     EXIT.
053900 
054000 320-COMPUTE-BMI.
054100*    STEP 3B -- BMI = WEIGHT / (HEIGHT-IN-METERS SQUARED), ROUNDED
054200*    HALF-UP TO ONE DECIMAL, ONLY WHEN HEIGHT AND WEIGHT ARE BOTH
054300*    PRESENT (> 0); OTHERWISE BMI STAYS UNAVAILABLE.
054400     MOVE "320-COMPUTE-BMI" TO PARA-NAME.
054500     MOVE "N" TO WS-BMI-AVAILABLE-SW.
054600     MOVE ZERO TO WS-BMI-VALUE.
054700     IF PAT-HEIGHT-CM > 0 AND PAT-WEIGHT-KG > 0
054800         COMPUTE WS-HEIGHT-METERS = PAT-HEIGHT-CM / 100
054900         COMPUTE WS-HEIGHT-METERS-SQ =
055000                 WS-HEIGHT-METERS * WS-HEIGHT-METERS
055100         COMPUTE WS-BMI-VALUE ROUNDED =
055200                 PAT-WEIGHT-KG / WS-HEIGHT-METERS-SQ
055300         MOVE "Y" TO WS-BMI-AVAILABLE-SW.
055400 320-EXIT.
055500     EXIT.
055600 
055700 340-SET-RISK-FLAGS.
055800*    STEPS 3C/3D/3E -- ELDERLY, RENAL-IMPAIRMENT AND HEPATIC-
055900*    IMPAIRMENT FLAGS.
056000     MOVE "340-SET-RISK-FLAGS" TO PARA-NAME.
056100     IF WS-PATIENT-AGE >= 65
056200         MOVE "Y" TO WS-ELDERLY-FLAG
056300     ELSE
056400         MOVE "N" TO WS-ELDERLY-FLAG.
056500 
056600     IF PAT-CREATININE-CLEARANCE > 0
056700        AND PAT-CREATININE-CLEARANCE < 60.0
056800         MOVE "Y" TO WS-RENAL-FLAG
056900     ELSE
057000         MOVE "N" TO WS-RENAL-FLAG.
057100 
057200     IF PAT-HEPATIC-FUNCTION NOT = SPACES
057300        AND NOT PAT-HEPATIC-NORMAL
057400         MOVE "Y" TO WS-HEPATIC-FLAG
057500     ELSE
057600         MOVE "N" TO WS-HEPATIC-FLAG.
057700 340-EXIT.
057800     EXIT.
057900 
058000 360-CHECK-BPM-ELIGIBLE.
058100*    STEP 3F -- BPM-ELIGIBLE = AGE >= MIN-AGE AND CURRENT-
058200*    MEDICATION COUNT >= MIN-MEDICATIONS.  BOTH PARAMETERS MUST
058300*    BE GREATER THAN ZERO (WS-BPM-MIN-AGE/WS-BPM-MIN-MEDS ARE
058400*    SHOP-STANDARD DEFAULTS, NOT JCL-OVERRIDABLE ON THIS RUN).
058500     MOVE "360-CHECK-BPM-ELIGIBLE" TO PARA-NAME.
058600     MOVE "N" TO WS-BPM-ELIGIBLE-FLAG.
058700     IF WS-BPM-MIN-AGE > 0 AND WS-BPM-MIN-MEDS > 0
058800        AND WS-PATIENT-AGE NOT < WS-BPM-MIN-AGE
058900        AND WS-PATIENT-MED-COUNT NOT < WS-BPM-MIN-MEDS
059000         MOVE "Y" TO WS-BPM-ELIGIBLE-FLAG
059100         ADD 1 TO TOTAL-BPM-ELIGIBLE-COUNT.
059200 360-EXIT.
059300     EXIT.
059400 
059500 380-BUILD-RISK-MSGS.
059600*    STEP 3G -- RISK-ANALYSIS MESSAGE ACCUMULATION.
059700     MOVE "380-BUILD-RISK-MSGS" TO PARA-NAME.
059800     MOVE ZERO TO WS-RISK-MSG-COUNT.
059900 
060000     IF WS-ELDERLY-FLAG = "Y"
060100         ADD 1 TO TOTAL-ELDERLY-COUNT
060200         ADD 1 TO WS-RISK-MSG-COUNT
060300         SET WS-MSG-IDX TO WS-RISK-MSG-COUNT
060400         MOVE "ELDERLY - INCREASED ADVERSE-EFFECT RISK" TO
060500                                 WS-RISK-MSG-TEXT (WS-MSG-IDX).
060600 
060700     IF WS-PATIENT-INTERACTION-CT > 0
060800         ADD WS-PATIENT-INTERACTION-CT TO
060900                                 TOTAL-INTERACTIONS-FOUND
061000         ADD 1 TO WS-RISK-MSG-COUNT
061100         SET WS-MSG-IDX TO WS-RISK-MSG-COUNT
061200         STRING WS-PATIENT-INTERACTION-CT DELIMITED BY SIZE
061300             " DRUG INTERACTIONS IDENTIFIED" DELIMITED BY SIZE
061400             INTO WS-RISK-MSG-TEXT (WS-MSG-IDX).
061500 
061600     IF WS-PATIENT-EXPIRING-CT > 0
061700         ADD 1 TO WS-RISK-MSG-COUNT
061800         SET WS-MSG-IDX TO WS-RISK-MSG-COUNT
061900         STRING WS-PATIENT-EXPIRING-CT DELIMITED BY SIZE
062000             " PRESCRIPTION(S) EXPIRING SOON" DELIMITED BY SIZE
062100             INTO WS-RISK-MSG-TEXT (WS-MSG-IDX).
062200 
062300     PERFORM 384-SCAN-RENAL-CONDITIONS THRU 384-EXIT.
062400     PERFORM 386-SCAN-HEPATIC-CONDITIONS THRU 386-EXIT.
062500 380-EXIT.
062600     EXIT.
062700 
062800 384-SCAN-RENAL-CONDITIONS.
062900*    ONE RISK MESSAGE PER ACTIVE CONDITION CONTAINING "REIN" OR
063000*    "RENAL" (CASE-INSENSITIVE SUBSTRING).
063100     MOVE "384-SCAN-RENAL-CONDITIONS" TO PARA-NAME.
063200     IF PAT-CONDITION-COUNT > 0
063300         MOVE 1 TO WS-COND-SUB
063400         PERFORM 385-TEST-ONE-RENAL-COND THRU 385-EXIT
063500             VARYING WS-COND-SUB FROM 1 BY 1
063600             UNTIL WS-COND-SUB > PAT-CONDITION-COUNT
063700                OR WS-RISK-MSG-COUNT = 20.
063800 384-EXIT.
063900     EXIT.
064000 
064100 385-TEST-ONE-RENAL-COND.
064200     MOVE PAT-ACTIVE-CONDITIONS (WS-COND-SUB) TO WS-COND-UPPER.
064300     INSPECT WS-COND-UPPER
064400         CONVERTING WS-LOWER-CASE-TBL TO WS-UPPER-CASE-TBL.
064500     MOVE "REIN" TO WS-COND-KEYWORD-WORK.
064600     PERFORM 610-TEST-COND-KEYWORD THRU 610-EXIT.
064700     IF NOT WS-COND-MATCH-FOUND
064800         MOVE "RENAL" TO WS-COND-KEYWORD-WORK
064900         PERFORM 610-TEST-COND-KEYWORD THRU 610-EXIT.
065000     IF WS-COND-MATCH-FOUND
065100         ADD 1 TO WS-RISK-MSG-COUNT
065200         SET WS-MSG-IDX TO WS-RISK-MSG-COUNT
065300         MOVE
065400           "RENAL IMPAIRMENT - DOSAGE ADJUSTMENT MAY BE NEEDED"
065500                                 TO WS-RISK-MSG-TEXT (WS-MSG-IDX).
065600 385-EXIT.
065700     EXIT.
065800 
065900 386-SCAN-HEPATIC-CONDITIONS.
066000*    ONE RISK MESSAGE PER ACTIVE CONDITION CONTAINING "FOIE" OR
066100*    "HEPATIQUE" (CASE-INSENSITIVE SUBSTRING).
066200     MOVE "386-SCAN-HEPATIC-CONDITIONS" TO PARA-NAME.
066300     IF PAT-CONDITION-COUNT > 0
066400         MOVE 1 TO WS-COND-SUB
066500         PERFORM 387-TEST-ONE-HEPATIC-COND THRU 387-EXIT
066600             VARYING WS-COND-SUB FROM 1 BY 1
066700             UNTIL WS-COND-SUB > PAT-CONDITION-COUNT
066800                OR WS-RISK-MSG-COUNT = 20.
066900 386-EXIT.
067000     EXIT.
067100 
067200 387-TEST-ONE-HEPATIC-COND.
067300     MOVE PAT-ACTIVE-CONDITIONS (WS-COND-SUB) TO WS-COND-UPPER.
067400     INSPECT WS-COND-UPPER
067500         CONVERTING WS-LOWER-CASE-TBL TO WS-UPPER-CASE-TBL.
067600     MOVE "FOIE" TO WS-COND-KEYWORD-WORK.
067700     PERFORM 610-TEST-COND-KEYWORD THRU 610-EXIT.
067800     IF NOT WS-COND-MATCH-FOUND
067900         MOVE "HEPATIQUE" TO WS-COND-KEYWORD-WORK
068000         PERFORM 610-TEST-COND-KEYWORD THRU 610-EXIT.
068100     IF WS-COND-MATCH-FOUND
068200         ADD 1 TO WS-RISK-MSG-COUNT
068300         SET WS-MSG-IDX TO WS-RISK-MSG-COUNT
068400         MOVE
068500           "HEPATIC IMPAIRMENT - DOSAGE ADJUSTMENT MAY BE NEEDED"
068600                                 TO WS-RISK-MSG-TEXT (WS-MSG-IDX).
068700 387-EXIT.
068800     EXIT.
068900 
069000 610-TEST-COND-KEYWORD.
069100*    TESTS WHETHER WS-COND-KEYWORD-WORK APPEARS ANYWHERE INSIDE
069200*    THE FOLDED CONDITION TEXT (SAME SUBSTRING-SCAN IDIOM USED
069300*    BY MEDCHECK AND RXCURMED).
069400     MOVE "N" TO WS-COND-MATCH-SW.
069500     MOVE ZERO TO WS-COND-KEYWORD-LEN.
069600     INSPECT WS-COND-KEYWORD-WORK TALLYING WS-COND-KEYWORD-LEN
069700         FOR CHARACTERS BEFORE INITIAL SPACES.
069800     IF WS-COND-KEYWORD-LEN = 0
069900         GO TO 610-EXIT.
070000     COMPUTE WS-COND-SCAN-LIMIT = 31 - WS-COND-KEYWORD-LEN.
070100     IF WS-COND-SCAN-LIMIT < 1
070200         GO TO 610-EXIT.
070300     MOVE 1 TO WS-COND-SCAN-SUB.
070400     PERFORM 620-TEST-ONE-COND-POSITION THRU 620-EXIT
070500         UNTIL WS-COND-SCAN-SUB > WS-COND-SCAN-LIMIT
070600            OR WS-COND-MATCH-FOUND.
070700 610-EXIT.
070800     EXIT.
070900 
071000 620-TEST-ONE-COND-POSITION.
071100     IF WS-COND-UPPER (WS-COND-SCAN-SUB:WS-COND-KEYWORD-LEN) =
071200             WS-COND-KEYWORD-WORK (1:WS-COND-KEYWORD-LEN)
071300         MOVE "Y" TO WS-COND-MATCH-SW.
071400     ADD 1 TO WS-COND-SCAN-SUB.
071500 620-EXIT.
071600     EXIT.
071700 
071800 600-PAGE-BREAK.
071900     MOVE "600-PAGE-BREAK" TO PARA-NAME.
072000     IF WS-LINES > 50
072100         PERFORM 705-WRITE-PAGE-HDR THRU 705-EXIT
072200         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
072300 600-EXIT.
072400     EXIT.
072500 
072600 700-WRITE-PATIENT-DETAIL.
072700     MOVE "700-WRITE-PATIENT-DETAIL" TO PARA-NAME.
072800     IF WS-LINES = 99
072900         PERFORM 705-WRITE-PAGE-HDR THRU 705-EXIT
073000         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT
073100     ELSE
073200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
073300 
073400     MOVE SPACES TO WS-DETAIL-REC.
073500     MOVE PAT-ID TO DET-PATIENT-ID.
073600     MOVE PAT-LAST-NAME TO DET-LAST-NAME.
073700     MOVE PAT-FIRST-NAME TO DET-FIRST-NAME.
073800     MOVE WS-PATIENT-AGE TO DET-AGE.
073900     MOVE WS-ELDERLY-FLAG TO DET-ELDERLY-FLAG.
074000     MOVE WS-RENAL-FLAG TO DET-RENAL-FLAG.
074100     MOVE WS-HEPATIC-FLAG TO DET-HEPATIC-FLAG.
074200     MOVE WS-PATIENT-INTERACTION-CT TO DET-INTERACTION-CT.
074300     MOVE WS-BPM-ELIGIBLE-FLAG TO DET-BPM-FLAG.
074400     WRITE RISK-RPT-REC FROM WS-DETAIL-REC
074500         AFTER ADVANCING 2.
074600     ADD 1 TO WS-LINES.
074700     PERFORM 740-WRITE-RISK-MSGS THRU 740-EXIT.
074800 700-EXIT.
074900     EXIT.
075000 
075100 705-WRITE-PAGE-HDR.
075200     MOVE "705-WRITE-PAGE-HDR" TO PARA-NAME.
075300     WRITE RISK-RPT-REC FROM WS-BLANK-LINE
075400         AFTER ADVANCING TOP-OF-FORM.
075500     MOVE WS-PAGES TO PAGE-NBR-O.
075600     WRITE RISK-RPT-REC FROM WS-HDR-REC
075700         AFTER ADVANCING 1.
075800     MOVE ZERO TO WS-LINES.
075900     ADD 1 TO WS-PAGES.
076000 705-EXIT.
076100     EXIT.
076200 
076300 720-WRITE-COLM-HDR.
076400     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
076500     WRITE RISK-RPT-REC FROM WS-COLM-HDR-REC
076600         AFTER ADVANCING 2.
076700     ADD 1 TO WS-LINES.
076800 720-EXIT.
076900     EXIT.
077000 
077100 740-WRITE-RISK-MSGS.
077200*    ONE INDENTED LINE PER ENTRY IN WS-RISK-MSG-TBL, PRINTED
077300*    DIRECTLY UNDER THE PATIENT'S DETAIL LINE.
077400     MOVE "740-WRITE-RISK-MSGS" TO PARA-NAME.
077500     IF WS-RISK-MSG-COUNT > 0
077600         SET WS-MSG-IDX TO 1
077700         PERFORM 745-WRITE-ONE-RISK-MSG THRU 745-EXIT
077800             VARYING WS-MSG-IDX FROM 1 BY 1
077900             UNTIL WS-MSG-IDX > WS-RISK-MSG-COUNT.
078000 740-EXIT.
078100     EXIT.
078200 
078300 745-WRITE-ONE-RISK-MSG.
078400     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
078500     MOVE SPACES TO WS-RISK-MSG-REC.
078600     MOVE WS-RISK-MSG-TEXT (WS-MSG-IDX) TO MSG-TEXT-O.
078700     WRITE RISK-RPT-REC FROM WS-RISK-MSG-REC
078800         AFTER ADVANCING 1.
078900     ADD 1 TO WS-LINES.
079000 745-EXIT.
079100     EXIT.
079200 
079300 800-OPEN-FILES.
079400     MOVE "800-OPEN-FILES" TO PARA-NAME.
079500     OPEN INPUT PATFILE, CURMEDWK, EXPIRCTL.
079600     OPEN OUTPUT RISKRPT, SYSOUT.
079700 800-EXIT.
079800     EXIT.
079900
080000 850-CLOSE-FILES.
080100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
080200     CLOSE PATFILE, CURMEDWK, EXPIRCTL, RISKRPT, SYSOUT.
080300 850-EXIT.
080400     EXIT.
080500 
080600 900-READ-PATFILE.
080700     READ PATFILE INTO PATIENT-MASTER-REC
080800         AT END MOVE "N" TO MORE-DATA-SW
080900         GO TO 900-EXIT
081000     END-READ.
081100     ADD 1 TO RECORDS-READ.
081200 900-EXIT.
081300     EXIT.
081400 
081500 950-WRITE-SUMMARY.
081600     MOVE "950-WRITE-SUMMARY" TO PARA-NAME.
081700     MOVE TOTAL-PATIENTS-PROCESSED TO SUM-PATIENTS-O.
081800     MOVE TOTAL-ELDERLY-COUNT      TO SUM-ELDERLY-O.
081900     MOVE TOTAL-BPM-ELIGIBLE-COUNT TO SUM-BPM-O.
082000     MOVE TOTAL-INTERACTIONS-FOUND TO SUM-INTERACT-O.
082100     MOVE TOTAL-EXPIRED-COUNT      TO SUM-EXPIRED-O.
082200     WRITE RISK-RPT-REC FROM WS-BLANK-LINE
082300         AFTER ADVANCING 2.
082400     WRITE RISK-RPT-REC FROM WS-SUMMARY-REC
082500         AFTER ADVANCING 1.
082600 950-EXIT.
082700     EXIT.
082800 
082900 999-CLEANUP.
083000     MOVE "999-CLEANUP" TO PARA-NAME.
083100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083200     DISPLAY "** RECORDS READ **".
083300     DISPLAY RECORDS-READ.
083400     DISPLAY "** TOTAL-PATIENTS-PROCESSED **".
083500     DISPLAY TOTAL-PATIENTS-PROCESSED.
083600     DISPLAY "** TOTAL-ELDERLY-COUNT **".
083700     DISPLAY TOTAL-ELDERLY-COUNT.
083800     DISPLAY "** TOTAL-BPM-ELIGIBLE-COUNT **".
083900     DISPLAY TOTAL-BPM-ELIGIBLE-COUNT.
084000     DISPLAY "** TOTAL-INTERACTIONS-FOUND **".
084100     DISPLAY TOTAL-INTERACTIONS-FOUND.
084200     DISPLAY "******** NORMAL END OF JOB RISKRPT ********".
084300 999-EXIT.
084400     EXIT.
084500 
084600 1000-ABEND-RTN.
084700     WRITE SYSOUT-REC FROM ABEND-REC.
084800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
084900     DISPLAY "*** ABNORMAL END OF JOB - RISKRPT ***" UPON CONSOLE.
085000     DIVIDE ZERO-VAL INTO ONE-VAL.
