000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGECALC.
000400 AUTHOR. RENEE T. MERCER.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/14/09.
000700 DATE-COMPILED. 03/14/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*   SMALL CALLABLE DATE-ARITHMETIC UTILITY FOR THE HYGIE-AI RISK
001300*   BATCH.  MODE-SW SELECTS ONE OF TWO CALCULATIONS AGAINST A
001400*   PAIR OF CCYYMMDD DATES:
001500*
001600*     MODE "A" - AGE IN WHOLE YEARS (FROM-DATE TO AS-OF-DATE),
001700*                SIMPLE YEAR/MONTH/DAY SUBTRACTION WITH BORROW,
001800*                NO ROUNDING.
001900*     MODE "D" - WHOLE DAYS FROM AS-OF-DATE TO FROM-DATE (USED
002000*                AS "DAYS UNTIL EXPIRATION"); NEVER NEGATIVE --
002100*                A DATE ALREADY PASSED RETURNS ZERO.
002200*
002300*   CALLED BY RISKRPT (MODE "A", PATIENT AGE) AND BY RXCURMED
002400*   (MODE "D", EXPIRING-SOON WINDOW CHECK).
002500*
002600******************************************************************
002700* CHANGE LOG                                                     *
002800* 03/14/09  RTM  ORIGINAL - AGE-IN-YEARS ONLY, ADAPTED FROM THE  *
002900*                OLD DATE-SPAN WORK-UNIT SHELL.                  *
003000* 08/02/10  JS   ADDED MODE "D" (DAYS-UNTIL-EXPIRATION) SO THE   *
003100*                PRESCRIPTION-SIDE BATCH DIDN'T NEED ITS OWN     *
003200*                JULIAN-DATE MATH.                               *
003300* 09/19/98  JS   Y2K REVIEW -- CCYYMMDD INPUT ALREADY FOUR-DIGIT *
003400*                YEAR, NO CHANGE REQUIRED.                       *
003500* 06/30/21  DKL  REQ 5810 - DAYS-UNTIL-EXPIRATION FLOORED AT     *
003600*                ZERO PER THE "NEVER NEGATIVE" BUSINESS RULE.    *
003700* 02/08/20  DKL  REQ 5162 - ADDED THE 400-DAYS-IN-MONTH TABLE SO *
003800*                MODE "D" HANDLES LEAP FEBRUARY CORRECTLY.       *
003900* 02/11/24  RTM  REQ 6122 - RENAMED THE LINKAGE SECTION PARM      *
004000*                NAMES; THIS SHOP HAS NEVER USED AN "LK-" PREFIX  *
004100*                ON CALLED-PROGRAM PARAMETERS AND THE 03/14/09    *
004200*                ORIGINAL SHOULD NOT HAVE STARTED THE HABIT HERE. *
004300*                NO LOGIC CHANGE.                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 
005600 WORKING-STORAGE SECTION.
005700 01  WS-WORK-FIELDS.
005800     05  WS-YEARS                    PIC S9(3) COMP.
005900     05  WS-MONTHS                   PIC S9(3) COMP.
006000     05  WS-DAYS                     PIC S9(3) COMP.
006100     05  WS-DAYS-IN-BORROW-MONTH     PIC S9(3) COMP VALUE ZERO.
006200     05  WS-ELAPSED-DAYS             PIC S9(9) COMP.
006300     05  WS-SUBSCRIPT                PIC 9(02) COMP.
006400 
006500******************************************************************
006600* REDEFINITION 1 OF 3 - ALTERNATE CCYY/MM/DD VIEW OF FROM-DATE   *
006700******************************************************************
006800 01  WS-FROM-DATE-WORK               PIC 9(08).
006900 01  WS-FROM-DATE-R REDEFINES WS-FROM-DATE-WORK.
007000     05  WS-FROM-CCYY                PIC 9(04).
007100     05  WS-FROM-MM                  PIC 9(02).
007200     05  WS-FROM-DD                  PIC 9(02).
007300 
007400******************************************************************
007500* REDEFINITION 2 OF 3 - ALTERNATE CCYY/MM/DD VIEW OF AS-OF-DATE  *
007600******************************************************************
007700 01  WS-ASOF-DATE-WORK               PIC 9(08).
007800 01  WS-ASOF-DATE-R REDEFINES WS-ASOF-DATE-WORK.
007900     05  WS-ASOF-CCYY                PIC 9(04).
008000     05  WS-ASOF-MM                  PIC 9(02).
008100     05  WS-ASOF-DD                  PIC 9(02).
008200 
008300******************************************************************
008400* REDEFINITION 3 OF 3 - CCYY/MM/DD VIEW OF THE ROLLING WORK DATE *
008500* USED TO WALK MONTH-BY-MONTH WHEN COUNTING ELAPSED DAYS FOR     *
008600* MODE "D"                                                       *
008700******************************************************************
008800 01  WS-DAY-COUNTER-WORK             PIC 9(08).
008900 01  WS-DAY-COUNTER-R REDEFINES WS-DAY-COUNTER-WORK.
009000     05  WS-DAY-COUNTER-CCYY         PIC 9(04).
009100     05  WS-DAY-COUNTER-MM           PIC 9(02).
009200     05  WS-DAY-COUNTER-DD           PIC 9(02).
009300 
009400 01  WS-CENTURY-REMAINDER-WORK.
009500     05  WS-CENT-QUOTIENT            PIC S9(05) COMP.
009600     05  WS-CENT-REMAINDER           PIC S9(05) COMP.
009700 
009800 01  WS-DAYS-IN-MONTH-TBL.
009900     05  FILLER PIC 9(02) VALUE 31.
010000     05  FILLER PIC 9(02) VALUE 28.
010100     05  FILLER PIC 9(02) VALUE 31.
010200     05  FILLER PIC 9(02) VALUE 30.
010300     05  FILLER PIC 9(02) VALUE 31.
010400     05  FILLER PIC 9(02) VALUE 30.
010500     05  FILLER PIC 9(02) VALUE 31.
010600     05  FILLER PIC 9(02) VALUE 31.
010700     05  FILLER PIC 9(02) VALUE 30.
010800     05  FILLER PIC 9(02) VALUE 31.
010900     05  FILLER PIC 9(02) VALUE 30.
011000     05  FILLER PIC 9(02) VALUE 31.
011100 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TBL.
011200     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
011300 
011400 01  WS-LEAP-YEAR-SW                 PIC X(01) VALUE "N".
011500     88  WS-IS-LEAP-YEAR             VALUE "Y".
011600 
011700 LINKAGE SECTION.
011800 01  AGE-CALC-PARMS.
011900     05  MODE-SW                  PIC X(01).
012000         88  MODE-AGE-YEARS       VALUE "A".
012100         88  MODE-DAYS-UNTIL      VALUE "D".
012200     05  FROM-DATE                PIC 9(08).
012300     05  AS-OF-DATE               PIC 9(08).
012400     05  RESULT                   PIC S9(05) COMP.
012500     05  RETURN-CD                PIC S9(04) COMP.
012600 
012700 PROCEDURE DIVISION USING AGE-CALC-PARMS.
012800 000-MAINLINE.
012900     MOVE ZERO TO RETURN-CD.
013000     MOVE FROM-DATE   TO WS-FROM-DATE-WORK.
013100     MOVE AS-OF-DATE  TO WS-ASOF-DATE-WORK.
013200 
013300     IF MODE-AGE-YEARS
013400         PERFORM 100-CALC-AGE-YEARS THRU 100-EXIT
013500     ELSE IF MODE-DAYS-UNTIL
013600         PERFORM 200-CALC-DAYS-UNTIL THRU 200-EXIT
013700     ELSE
013800         MOVE -1 TO RETURN-CD.
013900     GOBACK.
014000 
014100 100-CALC-AGE-YEARS.
014200*    SIMPLE YEAR/MONTH/DAY SUBTRACTION WITH BORROW -- NO
014300*    ROUNDING, PER THE "AGE" BUSINESS RULE.
014400     COMPUTE WS-YEARS  = WS-ASOF-CCYY - WS-FROM-CCYY.
014500     COMPUTE WS-MONTHS = WS-ASOF-MM   - WS-FROM-MM.
014600     COMPUTE WS-DAYS   = WS-ASOF-DD   - WS-FROM-DD.
014700 
014800     IF WS-DAYS < 0
014900         PERFORM 120-BORROW-A-MONTH THRU 120-EXIT
015000         SUBTRACT 1 FROM WS-MONTHS.
015100 
015200     IF WS-MONTHS < 0
015300         ADD 12 TO WS-MONTHS
015400         SUBTRACT 1 FROM WS-YEARS.
015500 
015600     IF WS-YEARS < 0
015700         MOVE ZERO TO WS-YEARS.
015800 
015900     MOVE WS-YEARS TO RESULT.
016000 100-EXIT.
016100     EXIT.
016200 
016300 120-BORROW-A-MONTH.
016400*    BORROW A MONTH'S WORTH OF DAYS FROM THE MONTH BEFORE THE
016500*    AS-OF MONTH (1-BASED SUBSCRIPT INTO WS-DIM-ENTRY).
016600     COMPUTE WS-SUBSCRIPT = WS-ASOF-MM - 1.
016700     IF WS-SUBSCRIPT = 0
016800         MOVE 12 TO WS-SUBSCRIPT.
016900     MOVE WS-DIM-ENTRY (WS-SUBSCRIPT) TO WS-DAYS-IN-BORROW-MONTH.
017000     IF WS-SUBSCRIPT = 2
017100         PERFORM 140-CHECK-LEAP-YEAR THRU 140-EXIT
017200         IF WS-IS-LEAP-YEAR
017300             ADD 1 TO WS-DAYS-IN-BORROW-MONTH.
017400     ADD WS-DAYS-IN-BORROW-MONTH TO WS-DAYS.
017500 120-EXIT.
017600     EXIT.
017700 
017800 140-CHECK-LEAP-YEAR.
017900*    LEAP-YEAR TEST DONE WITH DIVIDE/REMAINDER -- DIVISIBLE BY
018000*    400 IS ALWAYS LEAP; DIVISIBLE BY 100 BUT NOT 400 IS NOT;
018100*    OTHERWISE DIVISIBLE BY 4 IS LEAP.
018200     MOVE "N" TO WS-LEAP-YEAR-SW.
018300     DIVIDE WS-ASOF-CCYY BY 400 GIVING WS-CENT-QUOTIENT
018400         REMAINDER WS-CENT-REMAINDER.
018500     IF WS-CENT-REMAINDER = 0
018600         MOVE "Y" TO WS-LEAP-YEAR-SW
018700     ELSE
018800         DIVIDE WS-ASOF-CCYY BY 100 GIVING WS-CENT-QUOTIENT
018900             REMAINDER WS-CENT-REMAINDER
019000         IF WS-CENT-REMAINDER NOT = 0
019100             DIVIDE WS-ASOF-CCYY BY 4 GIVING WS-CENT-QUOTIENT
019200                 REMAINDER WS-CENT-REMAINDER
019300             IF WS-CENT-REMAINDER = 0
019400                 MOVE "Y" TO WS-LEAP-YEAR-SW.
019500 140-EXIT.
019600     EXIT.
019700 
019800 200-CALC-DAYS-UNTIL.
019900*    WHOLE DAYS FROM WS-ASOF-DATE-WORK TO WS-FROM-DATE-WORK
020000*    (FROM-DATE CARRIES THE EXPIRATION DATE ON THIS CALL);
020100*    FLOORED AT ZERO -- "NEVER NEGATIVE" PER THE BUSINESS RULE.
020200     MOVE ZERO TO WS-ELAPSED-DAYS.
020300     IF WS-FROM-DATE-WORK NOT > WS-ASOF-DATE-WORK
020400         MOVE ZERO TO RESULT
020500         GO TO 200-EXIT.
020600 
020700     MOVE WS-ASOF-DATE-WORK TO WS-DAY-COUNTER-WORK.
020800     PERFORM 220-COUNT-ONE-DAY THRU 220-EXIT
020900         UNTIL WS-DAY-COUNTER-WORK = WS-FROM-DATE-WORK
021000            OR WS-ELAPSED-DAYS > 3660.
021100 
021200     MOVE WS-ELAPSED-DAYS TO RESULT.
021300 200-EXIT.
021400     EXIT.
021500 
021600 220-COUNT-ONE-DAY.
021700     PERFORM 240-ADD-ONE-CALENDAR-DAY THRU 240-EXIT.
021800     ADD 1 TO WS-ELAPSED-DAYS.
021900 220-EXIT.
022000     EXIT.
022100 
022200 240-ADD-ONE-CALENDAR-DAY.
022300*    ROLLS WS-DAY-COUNTER-WORK FORWARD ONE CALENDAR DAY, USING
022400*    THE WS-DIM-ENTRY TABLE FOR MONTH-END AND 140- FOR LEAP-YEAR
022500*    FEBRUARY.
022600     ADD 1 TO WS-DAY-COUNTER-DD.
022700     MOVE WS-DAY-COUNTER-MM TO WS-SUBSCRIPT.
022800     MOVE WS-DAY-COUNTER-CCYY TO WS-ASOF-CCYY.
022900     PERFORM 140-CHECK-LEAP-YEAR THRU 140-EXIT.
023000     MOVE WS-DIM-ENTRY (WS-SUBSCRIPT) TO WS-DAYS-IN-BORROW-MONTH.
023100     IF WS-SUBSCRIPT = 2 AND WS-IS-LEAP-YEAR
023200         ADD 1 TO WS-DAYS-IN-BORROW-MONTH.
023300     IF WS-DAY-COUNTER-DD > WS-DAYS-IN-BORROW-MONTH
023400         MOVE 1 TO WS-DAY-COUNTER-DD
023500         ADD 1 TO WS-DAY-COUNTER-MM
023600         IF WS-DAY-COUNTER-MM > 12
023700             MOVE 1 TO WS-DAY-COUNTER-MM
023800             ADD 1 TO WS-DAY-COUNTER-CCYY.
023900 240-EXIT.
024000     EXIT.
