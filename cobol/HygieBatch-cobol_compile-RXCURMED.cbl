000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RXCURMED.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WALKS THE EDITED PRESCRIPTION EXTRACT
001300*          (SORTED ASCENDING PRE-PATIENT-ID, PRE-PRESCRIPTION-
001400*          DATE DESCENDING BY THE SORT STEP AHEAD OF THIS ONE IN
001500*          THE JOB STREAM) AND BUILDS ONE CURRENT-MEDICATION WORK
001600*          RECORD PER PATIENT FOR RISKRPT.
001700*
001800*          FOR EACH PATIENT: SELECTS ACTIVE PRESCRIPTIONS,
001900*          DEDUPLICATES TO THE MOST-RECENT PRESCRIPTION OF EACH
002000*          MEDICATION, RUNS THE ALL-PAIRS INTERACTION SCAN,
002100*          FLAGS EXPIRING-SOON PRESCRIPTIONS, AND COMPUTES A
002200*          DAILY DOSE FOR EACH CURRENT MEDICATION.
002300*
002400******************************************************************
002500 
002600         INPUT FILE              -   HYGIE01.PRESCOUT (SORTED)
002700 
002800         INPUT FILE              -   HYGIE01.MEDFILE
002900 
003000         OUTPUT FILE PRODUCED    -   HYGIE01.CURMEDWK
003100 
003200         DUMP FILE               -   SYSOUT
003300 
003400******************************************************************
003500* CHANGE LOG                                                     *
003600* 01/01/08  JS   ORIGINAL - ADAPTED FROM THE EQUIPMENT-TABLE     *
003700*                SEARCH SHELL; CURRENT-MEDICATION DEDUP ONLY.    *
003800* 08/02/10  JS   ADDED THE ALL-PAIRS INTERACTION SCAN AND THE    *
003900*                CURMEDWK OUTPUT RECORD FOR THE RISK REPORT.     *
004000* 09/19/98  JS   Y2K REVIEW -- EXPIRING-SOON WINDOW ALREADY      *
004100*                COMPARES FOUR-DIGIT CCYYMMDD DATES, NO CHANGE   *
004200*                REQUIRED.                                       *
004300* 04/05/17  DKL  REQ 4471 - 450-CALC-DAILY-DOSE ADDED PER THE    *
004400*                PHARMACY COMMITTEE'S DOSING-REVIEW REQUEST.     *
004500* 06/30/21  DKL  REQ 5810 - EXPIRING-SOON THRESHOLD MOVED TO A   *
004600*                WORKING-STORAGE PARAMETER (WAS HARD-CODED IN    *
004700*                350-CHECK-EXPIRING) TO EASE FUTURE JCL OVERRIDE.*
004800* 02/11/24  RTM  REQ 6122 - 330/335-LOOKUP-MEDICATION-A/B WERE   *
004900*                MOVING THE INTERACTION/CONTRAIND/WARNING TABLES *
005000*                INTO SUBSCRIPT (1) OF THE MEDCHECK PARM AREA,   *
005100*                DROPPING KEYWORDS 2-10.  DESTINATION SUBSCRIPTS *
005200*                REMOVED SO THE WHOLE TABLE PASSES TO MEDCHECK.  *
005300*                ALSO FIXED THE MAINLINE'S PERFORM 900-CLEANUP   *
005400*                RANGE -- IT WAS THRU 900-EXIT, WHICH BELONGS TO *
005500*                900-READ-PRESCOUT AND SITS AHEAD OF 900-CLEANUP *
005600*                IN THE PROCEDURE DIVISION.  CORRECTED TO THRU   *
005700*                999-EXIT, 900-CLEANUP'S OWN EXIT.               *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000 
007100     SELECT PRESCOUT
007200     ASSIGN TO UT-S-PRESCOUT
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600 
007700     SELECT MEDFILE
007800     ASSIGN TO UT-S-MEDFILE
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS MFCODE.
008200 
008300     SELECT CURMEDWK
008400     ASSIGN TO UT-S-CURMEDWK
008500       ORGANIZATION IS LINE SEQUENTIAL
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800 
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800 
009900 FD  PRESCOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 1568 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PRESCRIPTION-REC-IN.
010500 01  PRESCRIPTION-REC-IN PIC X(1568).
010600 
010700****** NATIONAL MEDICATION REFERENCE EXTRACT, SORTED ASCENDING
010800****** MED-CIS-CODE, LOADED INTO WS-MED-TABLE FOR SEARCH ALL
010900 FD  MEDFILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 967 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS MEDICATION-REC-IN.
011500 01  MEDICATION-REC-IN PIC X(967).
011600 
011700 FD  CURMEDWK
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 1814 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS CURMED-REC-OUT.
012300 01  CURMED-REC-OUT PIC X(1814).
012400 
012500 WORKING-STORAGE SECTION.
012600 
012700 01  FILE-STATUS-CODES.
012800     05  OFCODE                  PIC X(2).
012900         88 CODE-WRITE    VALUE SPACES.
013000     05  MFCODE                  PIC X(2).
013100         88 CODE-READ     VALUE SPACES.
013200         88 NO-MORE-MEDS  VALUE "10".
013300 
013400 COPY PRESCREC.
013500 COPY CURMEDWK.
013600 
013700******************************************************************
013800* MEDICATION REFERENCE TABLE, LOADED ASCENDING MED-CIS-CODE,     *
013900* SEARCHED WITH SEARCH ALL -- NO ISAM MASTER AVAILABLE FOR THIS  *
014000* LOOKUP (SEE FILES SECTION OF THE PROJECT NON-GOALS MEMO).      *
014100******************************************************************
014200 01  WS-MED-TABLE-CTL.
014300     05  WS-MED-TABLE-COUNT      PIC 9(04) COMP VALUE ZERO.
014400 01  WS-MED-TABLE.
014500     05  WS-MED-ENTRY OCCURS 2000 TIMES
014600                      ASCENDING KEY IS WS-MED-CIS-CODE
014700                      INDEXED BY WS-MED-IDX.
014800         10  WS-MED-CIS-CODE         PIC X(08).
014900         10  WS-MED-ACTIVE-SUBSTANCE PIC X(60).
015000         10  WS-MED-INTER-COUNT      PIC 9(02).
015100         10  WS-MED-INTER-TBL OCCURS 10 TIMES PIC X(40).
015200         10  WS-MED-CONTRA-COUNT     PIC 9(02).
015300         10  WS-MED-CONTRA-TBL OCCURS 10 TIMES PIC X(40).
015400         10  WS-MED-WARN-COUNT       PIC 9(02).
015500         10  WS-MED-WARN-TBL OCCURS 10 TIMES PIC X(40).
015600         10  WS-MED-RENAL-CT         PIC 9(02).
015700         10  WS-MED-HEPATIC-CT       PIC 9(02).
015800 
015900******************************************************************
016000* PER-PATIENT ACTIVE-PRESCRIPTION-ITEM WORK TABLE, BUILT IN THE  *
016100* CONTROL BREAK AS PRESCRIPTIONS FOR ONE PATIENT ARE READ; THE   *
016200* ROWS ARRIVE ALREADY DATE-DESCENDING BECAUSE OF THE UPSTREAM    *
016300* SORT, WHICH IS WHAT MAKES THE DEDUP IN 250- A SIMPLE           *
016400* FIRST-OCCURRENCE-WINS WALK.                                    *
016500******************************************************************
016600 01  WS-ACTIVE-ITEM-CTL.
016700     05  WS-ACTIVE-ITEM-COUNT    PIC 9(03) COMP VALUE ZERO.
016800     05  WS-ACTIVE-RX-COUNT      PIC 9(03) COMP VALUE ZERO.
016900 01  WS-ACTIVE-ITEM-TBL.
017000     05  WS-ACT-ITEM-ROW OCCURS 50 TIMES INDEXED BY WS-ACT-IDX.
017100         10  WS-ACT-MEDICATION-ID    PIC X(36).
017200         10  WS-ACT-MEDICATION-NAME  PIC X(60).
017300         10  WS-ACT-DOSAGE           PIC X(20).
017400         10  WS-ACT-FREQUENCY        PIC X(30).
017500 
017600 01  WS-DEDUP-WORK.
017700     05  WS-DEDUP-SUB            PIC 9(02) COMP.
017800     05  WS-SEEN-SUB             PIC 9(02) COMP.
017900     05  WS-ALREADY-SEEN-SW      PIC X(01).
018000         88  WS-ALREADY-SEEN     VALUE "Y".
018100 
018200 01  WS-INTERACTION-PAIR-WORK.
018300     05  WS-PAIR-SUB-1           PIC 9(02) COMP.
018400     05  WS-PAIR-SUB-2           PIC 9(02) COMP.
018500 
018600 01  WS-DOSE-WORK.
018700     05  WS-DOSE-NUMERIC-PREFIX  PIC 9(04).
018800     05  WS-DOSES-PER-DAY        PIC 9(03).
018900     05  WS-DOSE-FOUND-SW        PIC X(01).
019000         88  WS-DOSE-DIGITS-FOUND VALUE "Y".
019100     05  WS-HOURS-VALUE          PIC 9(03).
019200     05  WS-FREQ-NUMERIC-PREFIX  PIC 9(04).
019300     05  WS-FREQ-DIGIT-FOUND-SW  PIC X(01).
019400         88  WS-FREQ-DIGITS-FOUND VALUE "Y".
019500     05  WS-ONE-DOSE-DIGIT       PIC 9(01).
019600     05  WS-ONE-FREQ-DIGIT       PIC 9(01).
019700 
019800******************************************************************
019900* MEDICATION-TABLE SEARCH KEYS -- THE PRESCRIPTION ITEM CARRIES  *
020000* THE CIS CODE LEFT-JUSTIFIED IN A 36-CHARACTER ID FIELD; ONLY   *
020100* THE FIRST EIGHT BYTES ARE SIGNIFICANT FOR THE LOOKUP.          *
020200******************************************************************
020300 01  WS-MED-SEARCH-KEYS.
020400     05  WS-MED-SEARCH-KEY-A     PIC X(08).
020500     05  WS-MED-SEARCH-KEY-B     PIC X(08).
020600 
020700******************************************************************
020800* WORK FIELDS FOR THE 610-TEST-FREQ-KEYWORD SUBSTRING SCAN USED  *
020900* BY 470-DETERMINE-DOSES-PER-DAY.                                *
021000******************************************************************
021100 01  WS-FREQ-COMPARE-FIELDS.
021200     05  WS-FREQ-KEYWORD-LEN     PIC S9(4) COMP.
021300     05  WS-FREQ-SCAN-SUB        PIC S9(4) COMP.
021400     05  WS-FREQ-SCAN-LIMIT      PIC S9(4) COMP.
021500     05  WS-FREQ-MATCH-SW        PIC X(01).
021600         88  WS-FREQ-MATCH-FOUND VALUE "Y".
021700 
021800 01  WS-FREQ-KEYWORD-WORK        PIC X(30) VALUE SPACES.
021900 01  WS-LOWER-CASE-TBL           PIC X(26)
022000             VALUE "abcdefghijklmnopqrstuvwxyz".
022100 01  WS-UPPER-CASE-TBL           PIC X(26)
022200             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022300 
022400******************************************************************
022500* LOCAL MIRROR OF AGECALC'S LINKAGE CONTRACT (MODE "D") USED BY  *
022600* 350-CHECK-EXPIRING.                                            *
022700******************************************************************
022800 01  AGECALC-EXPIRING-PARMS.
022900     05  AGECALC-MODE-SW         PIC X(01).
023000     05  AGECALC-FROM-DATE       PIC 9(08).
023100     05  AGECALC-AS-OF-DATE      PIC 9(08).
023200     05  AGECALC-RESULT          PIC S9(05) COMP.
023300     05  AGECALC-RETURN-CD       PIC S9(04) COMP.
023400 
023500******************************************************************
023600* ALTERNATE CHARACTER-POSITION VIEW OF THE DOSAGE STRING, USED   *
023700* TO SCAN FOR THE LEADING NUMERIC-VALUE PREFIX ONE BYTE AT A     *
023800* TIME IN 460-EXTRACT-DOSE-NUMBER.                               *
023900******************************************************************
024000 01  WS-DOSAGE-SCAN-WORK             PIC X(20).
024100 01  WS-DOSAGE-SCAN-R REDEFINES WS-DOSAGE-SCAN-WORK.
024200     05  WS-DOSAGE-CHAR OCCURS 20 TIMES PIC X(01).
024300 
024400******************************************************************
024500* ALTERNATE CHARACTER-POSITION VIEW OF THE FREQUENCY STRING,     *
024600* USED FOR THE SAME NUMERIC-PREFIX EXTRACTION AS ABOVE WHEN THE  *
024700* FREQUENCY TEXT ITSELF CARRIES THE COUNT (E.G. "3 FOIS PAR      *
024800* JOUR", "TOUTES LES 8 HEURES").                                 *
024900******************************************************************
025000 01  WS-FREQUENCY-SCAN-WORK          PIC X(30).
025100 01  WS-FREQUENCY-SCAN-R REDEFINES WS-FREQUENCY-SCAN-WORK.
025200     05  WS-FREQUENCY-CHAR OCCURS 30 TIMES PIC X(01).
025300 
025400 01  WS-CURRENT-DATE-6           PIC 9(06).
025500 01  WS-CURRENT-DATE-6-R REDEFINES WS-CURRENT-DATE-6.
025600     05  WS-CURR-YY              PIC 9(02).
025700     05  WS-CURR-MM              PIC 9(02).
025800     05  WS-CURR-DD              PIC 9(02).
025900 01  WS-CURR-CENTURY             PIC 9(02).
026000 01  WS-TODAY-CCYYMMDD           PIC 9(08).
026100 
026200 01  WS-HOLD-KEYS.
026300     05  WS-HOLD-PATIENT-ID      PIC X(36).
026400     05  WS-FIRST-RECORD-SW      PIC X(01) VALUE "Y".
026500         88  WS-FIRST-RECORD     VALUE "Y".
026600 
026700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026800     05 RECORDS-READ             PIC 9(9) COMP.
026900     05 PATIENTS-WRITTEN         PIC 9(7) COMP.
027000     05 WS-DAYS-THRESHOLD        PIC 9(03) VALUE 30.
027100 
027200 01  FLAGS-AND-SWITCHES.
027300     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
027400         88 NO-MORE-DATA VALUE "N".
027500 
027600 01  MEDCHECK-PARM-AREA.
027700     05  MC-FUNCTION-SW          PIC X(01).
027800     05  MC-RESULT-SW            PIC X(01).
027900         88  MC-RESULT-YES       VALUE "Y".
028000     05  MC-RETURN-CD            PIC S9(04) COMP.
028100 01  MEDCHECK-MED-A.
028200     05  MC-A-ACTIVE-SUBSTANCE       PIC X(60).
028300     05  MC-A-INTERACTION-COUNT      PIC 9(02).
028400     05  MC-A-INTERACTION-TBL OCCURS 10 TIMES PIC X(40).
028500     05  MC-A-CONTRAIND-COUNT        PIC 9(02).
028600     05  MC-A-CONTRAIND-TBL OCCURS 10 TIMES PIC X(40).
028700     05  MC-A-WARNING-COUNT          PIC 9(02).
028800     05  MC-A-WARNING-TBL OCCURS 10 TIMES PIC X(40).
028900     05  MC-A-RENAL-ADJ-COUNT        PIC 9(02).
029000     05  MC-A-HEPATIC-ADJ-COUNT      PIC 9(02).
029100 01  MEDCHECK-MED-B.
029200     05  MC-B-ACTIVE-SUBSTANCE       PIC X(60).
029300     05  MC-B-INTERACTION-COUNT      PIC 9(02).
029400     05  MC-B-INTERACTION-TBL OCCURS 10 TIMES PIC X(40).
029500 
029600 COPY ABENDREC.
029700 
029800 PROCEDURE DIVISION.
029900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030000     PERFORM 100-MAINLINE THRU 100-EXIT
030100             UNTIL NO-MORE-DATA.
030200     PERFORM 190-PROCESS-LAST-PATIENT THRU 190-EXIT.
030300     PERFORM 900-CLEANUP THRU 999-EXIT.
030400     MOVE +0 TO RETURN-CODE.
030500     GOBACK.
030600 
030700 000-HOUSEKEEPING.
030800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030900     DISPLAY "******** BEGIN JOB RXCURMED ********".
031000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031100     MOVE 30 TO WS-DAYS-THRESHOLD.
031200     PERFORM 205-CENTURY-WINDOW THRU 205-EXIT.
031300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031400     PERFORM 050-LOAD-MEDICATION-TABLE THRU 050-EXIT
031500         UNTIL NO-MORE-MEDS.
031600     PERFORM 900-READ-PRESCOUT THRU 900-EXIT.
031700 000-EXIT.
031800     EXIT.
031900 
032000 050-LOAD-MEDICATION-TABLE.
032100*    STEP 1 OF THE BATCH FLOW -- MEDICATION REFERENCE LOAD,
032200*    SHARED READ-ONLY LOOKUP TABLE FOR THIS PROGRAM AND RISKRPT.
032300     MOVE "050-LOAD-MEDICATION-TABLE" TO PARA-NAME.
032400     READ MEDFILE INTO MED-MASTER-REC
032500         AT END
032600             MOVE "10" TO MFCODE
032700             GO TO 050-EXIT
032800     END-READ.
032900     ADD 1 TO WS-MED-TABLE-COUNT.
033000     SET WS-MED-IDX TO WS-MED-TABLE-COUNT.
033100     MOVE MED-CIS-CODE           TO WS-MED-CIS-CODE (WS-MED-IDX).
033200     MOVE MED-ACTIVE-SUBSTANCE   TO
033300                             WS-MED-ACTIVE-SUBSTANCE (WS-MED-IDX).
033400     MOVE MED-INTERACTION-COUNT  TO
033500                             WS-MED-INTER-COUNT (WS-MED-IDX).
033600     MOVE MED-INTERACTION-TBL    TO
033700                             WS-MED-INTER-TBL (WS-MED-IDX).
033800     MOVE MED-CONTRAIND-COUNT    TO
033900                             WS-MED-CONTRA-COUNT (WS-MED-IDX).
034000     MOVE MED-CONTRAIND-TBL      TO
034100                             WS-MED-CONTRA-TBL (WS-MED-IDX).
034200     MOVE MED-WARNING-COUNT      TO
034300                             WS-MED-WARN-COUNT (WS-MED-IDX).
034400     MOVE MED-WARNING-TBL        TO
034500                             WS-MED-WARN-TBL (WS-MED-IDX).
034600     MOVE MED-RENAL-ADJ-COUNT    TO
034700                             WS-MED-RENAL-CT (WS-MED-IDX).
034800     MOVE MED-HEPATIC-ADJ-COUNT  TO
034900                             WS-MED-HEPATIC-CT (WS-MED-IDX).
035000 050-EXIT.
035100     EXIT.
035200 
035300 100-MAINLINE.
035400*    CONTROL BREAK ON PRE-PATIENT-ID -- WHEN THE KEY CHANGES,
035500*    THE COMPLETED PRIOR PATIENT'S GROUP IS DEDUPED, SCANNED
035600*    AND WRITTEN BEFORE THE NEW PATIENT'S GROUP IS STARTED.
035700     MOVE "100-MAINLINE" TO PARA-NAME.
035800     IF NOT WS-FIRST-RECORD
035900        AND PRE-PATIENT-ID NOT = WS-HOLD-PATIENT-ID
036000         PERFORM 195-FINISH-PATIENT-GROUP THRU 195-EXIT.
036100 
036200     IF WS-FIRST-RECORD
036300         MOVE PRE-PATIENT-ID TO WS-HOLD-PATIENT-ID
036400         MOVE "N" TO WS-FIRST-RECORD-SW.
036500 
036600     IF PRE-PATIENT-ID NOT = WS-HOLD-PATIENT-ID
036700         MOVE PRE-PATIENT-ID TO WS-HOLD-PATIENT-ID.
036800 
036900     PERFORM 200-SELECT-ACTIVE-RX THRU 200-EXIT.
037000     PERFORM 900-READ-PRESCOUT THRU 900-EXIT.
037100 100-EXIT.
037200     EXIT.
037300 
037400 190-PROCESS-LAST-PATIENT.
037500     MOVE "190-PROCESS-LAST-PATIENT" TO PARA-NAME.
037600     IF NOT WS-FIRST-RECORD
037700         PERFORM 195-FINISH-PATIENT-GROUP THRU 195-EXIT.
037800 190-EXIT.
037900     EXIT.
038000 
038100 195-FINISH-PATIENT-GROUP.
038200     MOVE "195-FINISH-PATIENT-GROUP" TO PARA-NAME.
038300     PERFORM 250-DEDUP-CURRENT-MEDS THRU 250-EXIT.
038400     PERFORM 300-SCAN-INTERACTIONS THRU 300-EXIT.
038500     PERFORM 450-CALC-DAILY-DOSE THRU 450-EXIT.
038600     PERFORM 700-WRITE-CURMEDWK THRU 700-EXIT.
038700     MOVE ZERO TO WS-ACTIVE-ITEM-COUNT WS-ACTIVE-RX-COUNT.
038800     INITIALIZE CURMED-REC.
038900 195-EXIT.
039000     EXIT.
039100 
039200 200-SELECT-ACTIVE-RX.
039300*    ACTIVE-PRESCRIPTIONS = EXPIRATION DATE >= TODAY AND STATUS
039400*    IN (ACTIVE, PARTIALLY_DISPENSED).  ITS ITEMS ARE APPENDED
039500*    TO THE PATIENT'S WORK TABLE IN THE ORDER READ (ALREADY
039600*    DATE-DESCENDING).  PASSING PRESCRIPTIONS ARE ALSO TESTED
039700*    FOR THE EXPIRING-SOON WINDOW.
039800     MOVE "200-SELECT-ACTIVE-RX" TO PARA-NAME.
039900     IF PRE-EXPIRATION-DATE NOT < WS-TODAY-CCYYMMDD
040000        AND (PRE-STAT-ACTIVE OR PRE-STAT-PARTIAL)
040100         ADD 1 TO WS-ACTIVE-RX-COUNT
040200         PERFORM 220-APPEND-ACTIVE-ITEMS THRU 220-EXIT
040300         PERFORM 350-CHECK-EXPIRING THRU 350-EXIT.
040400 200-EXIT.
040500     EXIT.
040600 
040700 220-APPEND-ACTIVE-ITEMS.
040800     MOVE "220-APPEND-ACTIVE-ITEMS" TO PARA-NAME.
040900     IF PRE-ITEM-COUNT > 0
041000         SET PRE-ITM-IDX TO 1
041100         PERFORM 225-APPEND-ONE-ITEM THRU 225-EXIT
041200             VARYING PRE-ITM-IDX FROM 1 BY 1
041300             UNTIL PRE-ITM-IDX > PRE-ITEM-COUNT
041400                OR WS-ACTIVE-ITEM-COUNT = 50.
041500 220-EXIT.
041600     EXIT.
041700 
041800 225-APPEND-ONE-ITEM.
041900     ADD 1 TO WS-ACTIVE-ITEM-COUNT.
042000     SET WS-ACT-IDX TO WS-ACTIVE-ITEM-COUNT.
042100     MOVE ITM-MEDICATION-ID (PRE-ITM-IDX) TO
042200                          WS-ACT-MEDICATION-ID (WS-ACT-IDX).
042300     MOVE ITM-MEDICATION-NAME (PRE-ITM-IDX) TO
042400                          WS-ACT-MEDICATION-NAME (WS-ACT-IDX).
042500     MOVE ITM-DOSAGE (PRE-ITM-IDX) TO
042600                          WS-ACT-DOSAGE (WS-ACT-IDX).
042700     MOVE ITM-FREQUENCY (PRE-ITM-IDX) TO
042800                          WS-ACT-FREQUENCY (WS-ACT-IDX).
042900 225-EXIT.
043000     EXIT.
043100 
043200 250-DEDUP-CURRENT-MEDS.
043300*    CURRENT-MEDICATIONS DEDUP -- WALK THE ACTIVE-ITEM WORK
043400*    TABLE IN ARRIVAL ORDER (ALREADY DATE-DESCENDING); KEEP THE
043500*    FIRST OCCURRENCE OF EACH DISTINCT MEDICATION ID, DROP THE
043600*    REST.
043700     MOVE "250-DEDUP-CURRENT-MEDS" TO PARA-NAME.
043800     MOVE WS-HOLD-PATIENT-ID TO CURMED-PATIENT-ID.
043900     MOVE ZERO TO CURMED-MED-COUNT.
044000     IF WS-ACTIVE-ITEM-COUNT > 0
044100         MOVE 1 TO WS-DEDUP-SUB
044200         PERFORM 255-DEDUP-ONE-ITEM THRU 255-EXIT
044300             VARYING WS-DEDUP-SUB FROM 1 BY 1
044400             UNTIL WS-DEDUP-SUB > WS-ACTIVE-ITEM-COUNT
044500                OR CURMED-MED-COUNT = 10.
044600 250-EXIT.
044700     EXIT.
044800 
044900 255-DEDUP-ONE-ITEM.
045000     MOVE "N" TO WS-ALREADY-SEEN-SW.
045100     IF CURMED-MED-COUNT > 0
045200         MOVE 1 TO WS-SEEN-SUB
045300         PERFORM 258-TEST-ALREADY-SEEN THRU 258-EXIT
045400             UNTIL WS-SEEN-SUB > CURMED-MED-COUNT
045500                OR WS-ALREADY-SEEN.
045600 
045700     IF NOT WS-ALREADY-SEEN
045800         ADD 1 TO CURMED-MED-COUNT
045900         SET CURMED-MED-IDX TO CURMED-MED-COUNT
046000         MOVE WS-ACT-MEDICATION-ID (WS-DEDUP-SUB) TO
046100                    CURMED-MEDICATION-ID (CURMED-MED-IDX)
046200         MOVE WS-ACT-MEDICATION-NAME (WS-DEDUP-SUB) TO
046300                    CURMED-MEDICATION-NAME (CURMED-MED-IDX).
046400 255-EXIT.
046500     EXIT.
046600 
046700 258-TEST-ALREADY-SEEN.
046800     SET CURMED-MED-IDX TO WS-SEEN-SUB.
046900     IF CURMED-MEDICATION-ID (CURMED-MED-IDX) =
047000                  WS-ACT-MEDICATION-ID (WS-DEDUP-SUB)
047100         MOVE "Y" TO WS-ALREADY-SEEN-SW.
047200     ADD 1 TO WS-SEEN-SUB.
047300 258-EXIT.
047400     EXIT.
047500 
047600 300-SCAN-INTERACTIONS.
047700*    ALL-PAIRS INTERACTION SCAN OVER THE PATIENT'S DEDUPLICATED
047800*    CURRENT MEDICATIONS (STEP 4D).  EACH PAIR IS LOOKED UP IN
047900*    THE MEDICATION TABLE AND CHECKED VIA MEDCHECK.
048000     MOVE "300-SCAN-INTERACTIONS" TO PARA-NAME.
048100     MOVE ZERO TO CURMED-INTERACTION-COUNT.
048200     IF CURMED-MED-COUNT > 1
048300         MOVE 1 TO WS-PAIR-SUB-1
048400         PERFORM 310-SCAN-ONE-ROW THRU 310-EXIT
048500             VARYING WS-PAIR-SUB-1 FROM 1 BY 1
048600             UNTIL WS-PAIR-SUB-1 > CURMED-MED-COUNT.
048700 300-EXIT.
048800     EXIT.
048900 
049000 310-SCAN-ONE-ROW.
049100     IF WS-PAIR-SUB-1 < CURMED-MED-COUNT
049200         COMPUTE WS-PAIR-SUB-2 = WS-PAIR-SUB-1 + 1
049300         PERFORM 320-SCAN-ONE-PAIR THRU 320-EXIT
049400             VARYING WS-PAIR-SUB-2 FROM WS-PAIR-SUB-2 BY 1
049500             UNTIL WS-PAIR-SUB-2 > CURMED-MED-COUNT.
049600 310-EXIT.
049700     EXIT.
049800 
049900 320-SCAN-ONE-PAIR.
050000     SET CURMED-MED-IDX TO WS-PAIR-SUB-1.
050100     MOVE CURMED-MEDICATION-ID (CURMED-MED-IDX) (1:8)
050200                               TO WS-MED-SEARCH-KEY-A.
050300     PERFORM 330-LOOKUP-MEDICATION-A THRU 330-EXIT.
050400     SET CURMED-MED-IDX TO WS-PAIR-SUB-2.
050500     MOVE CURMED-MEDICATION-ID (CURMED-MED-IDX) (1:8)
050600                               TO WS-MED-SEARCH-KEY-B.
050700     PERFORM 335-LOOKUP-MEDICATION-B THRU 335-EXIT.
050800 
050900     MOVE "I" TO MC-FUNCTION-SW.
051000     CALL 'MEDCHECK' USING MEDCHECK-PARM-AREA
051100                            MEDCHECK-MED-A MEDCHECK-MED-B.
051200     IF MC-RESULT-YES
051300        AND CURMED-INTERACTION-COUNT < 10
051400         ADD 1 TO CURMED-INTERACTION-COUNT
051500         SET CURMED-INX-IDX TO CURMED-INTERACTION-COUNT
051600         SET CURMED-MED-IDX TO WS-PAIR-SUB-1
051700         MOVE CURMED-MEDICATION-ID (CURMED-MED-IDX) TO
051800                      CURMED-INTER-MED-A (CURMED-INX-IDX)
051900         SET CURMED-MED-IDX TO WS-PAIR-SUB-2
052000         MOVE CURMED-MEDICATION-ID (CURMED-MED-IDX) TO
052100                      CURMED-INTER-MED-B (CURMED-INX-IDX).
052200 320-EXIT.
052300     EXIT.
052400 
052500 330-LOOKUP-MEDICATION-A.
052600     INITIALIZE MEDCHECK-MED-A.
052700     SET WS-MED-IDX TO 1.
052800     SEARCH ALL WS-MED-ENTRY
052900         AT END
053000             CONTINUE
053100         WHEN WS-MED-CIS-CODE (WS-MED-IDX) = WS-MED-SEARCH-KEY-A
053200             MOVE WS-MED-ACTIVE-SUBSTANCE (WS-MED-IDX) TO
053300                                  MC-A-ACTIVE-SUBSTANCE
053400             MOVE WS-MED-INTER-COUNT (WS-MED-IDX) TO
053500                                  MC-A-INTERACTION-COUNT
053600             MOVE WS-MED-INTER-TBL (WS-MED-IDX) TO
053700                                  MC-A-INTERACTION-TBL
053800             MOVE WS-MED-CONTRA-COUNT (WS-MED-IDX) TO
053900                                  MC-A-CONTRAIND-COUNT
054000             MOVE WS-MED-CONTRA-TBL (WS-MED-IDX) TO
054100                                  MC-A-CONTRAIND-TBL
054200             MOVE WS-MED-WARN-COUNT (WS-MED-IDX) TO
054300                                  MC-A-WARNING-COUNT
054400             MOVE WS-MED-WARN-TBL (WS-MED-IDX) TO
054500                                  MC-A-WARNING-TBL
054600             MOVE WS-MED-RENAL-CT (WS-MED-IDX) TO
054700                                  MC-A-RENAL-ADJ-COUNT
054800             MOVE WS-MED-HEPATIC-CT (WS-MED-IDX) TO
054900                                  MC-A-HEPATIC-ADJ-COUNT
055000     END-SEARCH.
055100 330-EXIT.
055200     EXIT.
055300 
055400 335-LOOKUP-MEDICATION-B.
055500     INITIALIZE MEDCHECK-MED-B.
055600     SET WS-MED-IDX TO 1.
055700     SEARCH ALL WS-MED-ENTRY
055800         AT END
055900             CONTINUE
056000         WHEN WS-MED-CIS-CODE (WS-MED-IDX) = WS-MED-SEARCH-KEY-B
056100             MOVE WS-MED-ACTIVE-SUBSTANCE (WS-MED-IDX) TO
056200                                  MC-B-ACTIVE-SUBSTANCE
056300             MOVE WS-MED-INTER-COUNT (WS-MED-IDX) TO
056400                                  MC-B-INTERACTION-COUNT
056500             MOVE WS-MED-INTER-TBL (WS-MED-IDX) TO
056600                                  MC-B-INTERACTION-TBL
056700     END-SEARCH.
056800 335-EXIT.
056900     EXIT.
057000 
057100 350-CHECK-EXPIRING.
057200*    EXPIRING-SOON = STRICTLY AFTER TODAY AND STRICTLY BEFORE
057300*    TODAY + WS-DAYS-THRESHOLD (STEP 4E).
057400     MOVE "350-CHECK-EXPIRING" TO PARA-NAME.
057500     IF PRE-EXPIRATION-DATE > WS-TODAY-CCYYMMDD
057600         MOVE "D" TO AGECALC-MODE-SW
057700         MOVE PRE-EXPIRATION-DATE TO AGECALC-FROM-DATE
057800         MOVE WS-TODAY-CCYYMMDD TO AGECALC-AS-OF-DATE
057900         CALL 'AGECALC' USING AGECALC-EXPIRING-PARMS
058000         IF AGECALC-RESULT > 0
058100            AND AGECALC-RESULT < WS-DAYS-THRESHOLD
058200             ADD 1 TO CURMED-EXPIRING-COUNT.
058300 350-EXIT.
058400     EXIT.
058500 
058600 450-CALC-DAILY-DOSE.
058700*    DAILY DOSE = NUMERIC-VALUE-EXTRACTED-FROM-DOSAGE STRING X
058800*    DOSES-PER-DAY, DERIVED FROM FREQUENCY-TEXT KEYWORDS.
058900     MOVE "450-CALC-DAILY-DOSE" TO PARA-NAME.
059000     IF CURMED-MED-COUNT > 0
059100         SET CURMED-MED-IDX TO 1
059200         PERFORM 455-CALC-ONE-DOSE THRU 455-EXIT
059300             VARYING CURMED-MED-IDX FROM 1 BY 1
059400             UNTIL CURMED-MED-IDX > CURMED-MED-COUNT.
059500 450-EXIT.
059600     EXIT.
059700 
059800 455-CALC-ONE-DOSE.
059900     SET WS-DEDUP-SUB TO 1.
060000     PERFORM 456-FIND-DOSAGE-TEXT THRU 456-EXIT
060100         VARYING WS-DEDUP-SUB FROM 1 BY 1
060200         UNTIL WS-DEDUP-SUB > WS-ACTIVE-ITEM-COUNT
060300            OR WS-ACT-MEDICATION-ID (WS-DEDUP-SUB) =
060400               CURMED-MEDICATION-ID (CURMED-MED-IDX).
060500 
060600     PERFORM 460-EXTRACT-DOSE-NUMBER THRU 460-EXIT.
060700     PERFORM 470-DETERMINE-DOSES-PER-DAY THRU 470-EXIT.
060800 
060900     IF NOT WS-DOSE-DIGITS-FOUND
061000         MOVE "Y" TO CURMED-DOSE-NOT-AVAIL (CURMED-MED-IDX)
061100         MOVE -1 TO CURMED-DAILY-DOSE (CURMED-MED-IDX)
061200     ELSE
061300         MOVE "N" TO CURMED-DOSE-NOT-AVAIL (CURMED-MED-IDX)
061400         COMPUTE CURMED-DAILY-DOSE (CURMED-MED-IDX) =
061500                    WS-DOSE-NUMERIC-PREFIX * WS-DOSES-PER-DAY.
061600 455-EXIT.
061700     EXIT.
061800 
061900 456-FIND-DOSAGE-TEXT.
062000     CONTINUE.
062100 456-EXIT.
062200     EXIT.
062300 
062400 460-EXTRACT-DOSE-NUMBER.
062500*    LEADING NUMERIC-VALUE PREFIX OF THE FREE-TEXT DOSAGE
062600*    STRING; SENTINEL "NOT FOUND" WHEN NO DIGITS ARE PRESENT.
062700     MOVE ZERO TO WS-DOSE-NUMERIC-PREFIX.
062800     MOVE "N" TO WS-DOSE-FOUND-SW.
062900     MOVE WS-ACT-DOSAGE (WS-DEDUP-SUB) TO WS-DOSAGE-SCAN-WORK.
063000     MOVE 1 TO WS-SEEN-SUB.
063100     PERFORM 465-SCAN-ONE-DOSAGE-CHAR THRU 465-EXIT
063200         UNTIL WS-SEEN-SUB > 20.
063300 460-EXIT.
063400     EXIT.
063500 
063600 465-SCAN-ONE-DOSAGE-CHAR.
063700     IF WS-DOSAGE-CHAR (WS-SEEN-SUB) IS NUMERIC
063800         MOVE WS-DOSAGE-CHAR (WS-SEEN-SUB) TO WS-ONE-DOSE-DIGIT
063900         COMPUTE WS-DOSE-NUMERIC-PREFIX =
064000              (WS-DOSE-NUMERIC-PREFIX * 10) + WS-ONE-DOSE-DIGIT
064100         MOVE "Y" TO WS-DOSE-FOUND-SW
064200     ELSE
064300         IF WS-DOSE-DIGITS-FOUND
064400             MOVE 21 TO WS-SEEN-SUB.
064500     ADD 1 TO WS-SEEN-SUB.
064600 465-EXIT.
064700     EXIT.
064800 
064900 470-DETERMINE-DOSES-PER-DAY.
065000******************************************************************
065100* DOSES-PER-DAY, DERIVED FROM KEYWORD MATCHING ON THE FREQUENCY  *
065200* TEXT:                                                          *
065300*   "FOIS PAR JOUR"/"X/JOUR"/"PRISES PAR JOUR" - NUMERIC PREFIX, *
065400*      DEFAULT 1 IF NONE FOUND                                   *
065500*   "TOUTES LES" + "HEURES" - 24 / NUMERIC-HOURS                 *
065600*   BOTH "MATIN" AND "SOIR" - 2                                  *
065700*   "JOUR" OR "QUOTIDIEN" (AND NONE ABOVE) - 1                   *
065800*   "SEMAINE" - NUMERIC-PREFIX (DEFAULT 1) / 7, MINIMUM 1        *
065900*   OTHERWISE - DEFAULT 1                                        *
066000******************************************************************
066100     MOVE 1 TO WS-DOSES-PER-DAY.
066200     MOVE WS-ACT-FREQUENCY (WS-DEDUP-SUB) TO
066300                                 WS-FREQUENCY-SCAN-WORK.
066400     INSPECT WS-FREQUENCY-SCAN-WORK
066500         CONVERTING WS-LOWER-CASE-TBL TO WS-UPPER-CASE-TBL.
066600 
066700     IF WS-FREQUENCY-SCAN-WORK = SPACES
066800         GO TO 470-EXIT.
066900 
067000     MOVE "FOIS PAR JOUR" TO WS-FREQ-KEYWORD-WORK.
067100     PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT.
067200     IF WS-FREQ-MATCH-FOUND
067300         PERFORM 480-EXTRACT-LEADING-FREQ-NUM THRU 480-EXIT
067400         GO TO 470-EXIT.
067500 
067600     MOVE "X/JOUR" TO WS-FREQ-KEYWORD-WORK.
067700     PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT.
067800     IF WS-FREQ-MATCH-FOUND
067900         PERFORM 480-EXTRACT-LEADING-FREQ-NUM THRU 480-EXIT
068000         GO TO 470-EXIT.
068100 
068200     MOVE "PRISES PAR JOUR" TO WS-FREQ-KEYWORD-WORK.
068300     PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT.
068400     IF WS-FREQ-MATCH-FOUND
068500         PERFORM 480-EXTRACT-LEADING-FREQ-NUM THRU 480-EXIT
068600         GO TO 470-EXIT.
068700 
068800     MOVE "TOUTES LES" TO WS-FREQ-KEYWORD-WORK.
068900     PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT.
069000     IF WS-FREQ-MATCH-FOUND
069100         MOVE "HEURES" TO WS-FREQ-KEYWORD-WORK
069200         PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT
069300         IF WS-FREQ-MATCH-FOUND
069400             PERFORM 475-EXTRACT-FREQ-NUMBER THRU 475-EXIT
069500             IF WS-HOURS-VALUE > 0
069600                 COMPUTE WS-DOSES-PER-DAY = 24 / WS-HOURS-VALUE
069700             ELSE
069800                 MOVE 1 TO WS-DOSES-PER-DAY
069900         ELSE
070000             MOVE 1 TO WS-DOSES-PER-DAY
070100         GO TO 470-EXIT.
070200 
070300     MOVE "MATIN" TO WS-FREQ-KEYWORD-WORK.
070400     PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT.
070500     IF WS-FREQ-MATCH-FOUND
070600         MOVE "SOIR" TO WS-FREQ-KEYWORD-WORK
070700         PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT
070800         IF WS-FREQ-MATCH-FOUND
070900             MOVE 2 TO WS-DOSES-PER-DAY
071000             GO TO 470-EXIT.
071100 
071200     MOVE "JOUR" TO WS-FREQ-KEYWORD-WORK.
071300     PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT.
071400     IF WS-FREQ-MATCH-FOUND
071500         MOVE 1 TO WS-DOSES-PER-DAY
071600         GO TO 470-EXIT.
071700 
071800     MOVE "QUOTIDIEN" TO WS-FREQ-KEYWORD-WORK.
071900     PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT.
072000     IF WS-FREQ-MATCH-FOUND
072100         MOVE 1 TO WS-DOSES-PER-DAY
072200         GO TO 470-EXIT.
072300 
072400     MOVE "SEMAINE" TO WS-FREQ-KEYWORD-WORK.
072500     PERFORM 610-TEST-FREQ-KEYWORD THRU 610-EXIT.
072600     IF WS-FREQ-MATCH-FOUND
072700         PERFORM 480-EXTRACT-LEADING-FREQ-NUM THRU 480-EXIT
072800         COMPUTE WS-DOSES-PER-DAY = WS-FREQ-NUMERIC-PREFIX / 7
072900         IF WS-DOSES-PER-DAY < 1
073000             MOVE 1 TO WS-DOSES-PER-DAY.
073100 470-EXIT.
073200     EXIT.
073300 
073400 480-EXTRACT-LEADING-FREQ-NUM.
073500*    NUMERIC PREFIX ANYWHERE IN THE FREQUENCY TEXT (E.G. "3 FOIS
073600*    PAR JOUR", "2 PRISES PAR JOUR"); DEFAULTS TO 1 WHEN NO
073700*    DIGITS ARE PRESENT, PER THE DAILY-DOSE BUSINESS RULE.
073800     MOVE ZERO TO WS-FREQ-NUMERIC-PREFIX.
073900     MOVE "N" TO WS-FREQ-DIGIT-FOUND-SW.
074000     MOVE 1 TO WS-SEEN-SUB.
074100     PERFORM 485-SCAN-ONE-LEAD-CHAR THRU 485-EXIT
074200         UNTIL WS-SEEN-SUB > 30.
074300     IF NOT WS-FREQ-DIGITS-FOUND
074400         MOVE 1 TO WS-FREQ-NUMERIC-PREFIX.
074500     MOVE WS-FREQ-NUMERIC-PREFIX TO WS-DOSES-PER-DAY.
074600 480-EXIT.
074700     EXIT.
074800 
074900 485-SCAN-ONE-LEAD-CHAR.
075000     IF WS-FREQUENCY-CHAR (WS-SEEN-SUB) IS NUMERIC
075100         MOVE WS-FREQUENCY-CHAR (WS-SEEN-SUB) TO WS-ONE-FREQ-DIGIT
075200         COMPUTE WS-FREQ-NUMERIC-PREFIX =
075300              (WS-FREQ-NUMERIC-PREFIX * 10) + WS-ONE-FREQ-DIGIT
075400         MOVE "Y" TO WS-FREQ-DIGIT-FOUND-SW
075500     ELSE
075600         IF WS-FREQ-DIGITS-FOUND
075700             MOVE 31 TO WS-SEEN-SUB.
075800     ADD 1 TO WS-SEEN-SUB.
075900 485-EXIT.
076000     EXIT.
076100 
076200 610-TEST-FREQ-KEYWORD.
076300*    TESTS WHETHER WS-FREQ-KEYWORD-WORK APPEARS ANYWHERE INSIDE
076400*    THE FOLDED FREQUENCY TEXT.  SETS WS-FREQ-MATCH-SW TO "Y"
076500*    WHEN FOUND.
076600     MOVE "N" TO WS-FREQ-MATCH-SW.
076700     MOVE ZERO TO WS-FREQ-KEYWORD-LEN.
076800     INSPECT WS-FREQ-KEYWORD-WORK TALLYING WS-FREQ-KEYWORD-LEN
076900         FOR CHARACTERS BEFORE INITIAL SPACES.
077000     IF WS-FREQ-KEYWORD-LEN = 0
077100         GO TO 610-EXIT.
077200     COMPUTE WS-FREQ-SCAN-LIMIT = 31 - WS-FREQ-KEYWORD-LEN.
077300     IF WS-FREQ-SCAN-LIMIT < 1
077400         GO TO 610-EXIT.
077500     MOVE 1 TO WS-FREQ-SCAN-SUB.
077600     PERFORM 620-TEST-ONE-FREQ-POSITION THRU 620-EXIT
077700         UNTIL WS-FREQ-SCAN-SUB > WS-FREQ-SCAN-LIMIT
077800            OR WS-FREQ-MATCH-FOUND.
077900 610-EXIT.
078000     EXIT.
078100 
078200 620-TEST-ONE-FREQ-POSITION.
078300     IF WS-FREQUENCY-SCAN-WORK
078400             (WS-FREQ-SCAN-SUB:WS-FREQ-KEYWORD-LEN) =
078500             WS-FREQ-KEYWORD-WORK (1:WS-FREQ-KEYWORD-LEN)
078600         MOVE "Y" TO WS-FREQ-MATCH-SW.
078700     ADD 1 TO WS-FREQ-SCAN-SUB.
078800 620-EXIT.
078900     EXIT.
079000 
079100 475-EXTRACT-FREQ-NUMBER.
079200     MOVE ZERO TO WS-HOURS-VALUE.
079300     MOVE 1 TO WS-SEEN-SUB.
079400     PERFORM 478-SCAN-ONE-FREQ-CHAR THRU 478-EXIT
079500         UNTIL WS-SEEN-SUB > 30.
079600 475-EXIT.
079700     EXIT.
079800 
079900 478-SCAN-ONE-FREQ-CHAR.
080000     IF WS-FREQUENCY-CHAR (WS-SEEN-SUB) IS NUMERIC
080100         MOVE WS-FREQUENCY-CHAR (WS-SEEN-SUB) TO WS-ONE-FREQ-DIGIT
080200         COMPUTE WS-HOURS-VALUE =
080300              (WS-HOURS-VALUE * 10) + WS-ONE-FREQ-DIGIT.
080400     ADD 1 TO WS-SEEN-SUB.
080500 478-EXIT.
080600     EXIT.
080700 
080800 205-CENTURY-WINDOW.
080900*    TWO-DIGIT SYSTEM DATE TO FOUR-DIGIT CCYYMMDD -- SLIDING
081000*    WINDOW, YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.
081100     MOVE "205-CENTURY-WINDOW" TO PARA-NAME.
081200     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
081300     IF WS-CURR-YY < 50
081400         MOVE 20 TO WS-CURR-CENTURY
081500     ELSE
081600         MOVE 19 TO WS-CURR-CENTURY.
081700     MOVE WS-CURR-CENTURY TO WS-TODAY-CCYYMMDD (1:2).
081800     MOVE WS-CURR-YY      TO WS-TODAY-CCYYMMDD (3:2).
081900     MOVE WS-CURR-MM      TO WS-TODAY-CCYYMMDD (5:2).
082000     MOVE WS-CURR-DD      TO WS-TODAY-CCYYMMDD (7:2).
082100 205-EXIT.
082200     EXIT.
082300 
082400 700-WRITE-CURMEDWK.
082500     MOVE "700-WRITE-CURMEDWK" TO PARA-NAME.
082600     WRITE CURMED-REC-OUT FROM CURMED-REC.
082700     ADD 1 TO PATIENTS-WRITTEN.
082800 700-EXIT.
082900     EXIT.
083000 
083100 800-OPEN-FILES.
083200     MOVE "800-OPEN-FILES" TO PARA-NAME.
083300     OPEN INPUT PRESCOUT, MEDFILE.
083400     OPEN OUTPUT CURMEDWK, SYSOUT.
083500 800-EXIT.
083600     EXIT.
083700 
083800 850-CLOSE-FILES.
083900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
084000     CLOSE PRESCOUT, MEDFILE, CURMEDWK, SYSOUT.
084100 850-EXIT.
084200     EXIT.
084300 
084400 900-READ-PRESCOUT.
084500     READ PRESCOUT INTO PRESCRIPTION-REC
084600         AT END MOVE "N" TO MORE-DATA-SW
084700         GO TO 900-EXIT
084800     END-READ.
084900     ADD 1 TO RECORDS-READ.
085000 900-EXIT.
085100     EXIT.
085200 
085300 900-CLEANUP.
085400     MOVE "900-CLEANUP" TO PARA-NAME.
085500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085600     DISPLAY "** RECORDS READ **".
085700     DISPLAY RECORDS-READ.
085800     DISPLAY "** PATIENTS WRITTEN **".
085900     DISPLAY PATIENTS-WRITTEN.
086000     DISPLAY "******** NORMAL END OF JOB RXCURMED ********".
086100 999-EXIT.
086200     EXIT.
086300 
086400 1000-ABEND-RTN.
086500     WRITE SYSOUT-REC FROM ABEND-REC.
086600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086700     DISPLAY "*** ABNORMAL END OF JOB - RXCURMED ***" UPON CONSOLE.
086800     DIVIDE ZERO-VAL INTO ONE-VAL.
