000100******************************************************************
000200* ABENDREC - SHOP-STANDARD ABEND / DIAGNOSTIC RECORD             *
000300*            HYGIE-AI PATIENT/PRESCRIPTION RISK BATCH            *
000400*                                                                *
000500* WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN PARAGRAPH OF EVERY     *
000600* BATCH PROGRAM IN THIS SUITE BEFORE THE FORCED ABEND (SEE THE   *
000700* DIVIDE-BY-ZERO IDIOM AT THE BOTTOM OF EACH 1000-ABEND-RTN).    *
000800*                                                                *
000900* 03/14/09  JS   ORIGINAL SHOP-WIDE ABEND RECORD, CARRIED OVER   *
001000*                FROM THE ADMITTING SYSTEM'S COPYBOOK LIBRARY.   *
001100* 04/05/17  DKL  REQ 4471 - WIDENED ABEND-REASON TO 60 CHARACTERS*
001200*                (WAS TOO SHORT FOR THE INTERACTION MESSAGES).   *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  FILLER                      PIC X(10)
001600                                      VALUE "*** ABEND ".
001700     05  ABEND-PGM-NAME              PIC X(08).
001800     05  FILLER                      PIC X(02) VALUE SPACES.
001900     05  PARA-NAME                   PIC X(30).
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  ABEND-REASON                PIC X(60).
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002300     05  ACTUAL-VAL                  PIC X(10).
002400     05  ACTUAL-VAL-N REDEFINES ACTUAL-VAL
002500                                 PIC 9(10).
002600     05  FILLER                      PIC X(02) VALUE SPACES.
002700     05  EXPECTED-VAL                PIC X(10).
002800     05  EXPECTED-VAL-N REDEFINES EXPECTED-VAL
002900                                 PIC 9(10).
003000     05  FILLER                      PIC X(04) VALUE SPACES.
003100 
003200 01  ABEND-FORCE-FIELDS.
003300     05  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
003400     05  ONE-VAL                     PIC S9(4) COMP VALUE +1.
003500     05  FILLER                      PIC X(02) VALUE SPACES.
