000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDCHECK.
000400 AUTHOR. JANET SOUKUP.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/14/09.
000700 DATE-COMPILED. 03/14/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*   CALLABLE MEDICATION-PAIR RULE CHECKER FOR THE HYGIE-AI RISK
001300*   BATCH.  FUNCTION-SW SELECTS ONE OF FOUR PHARMACY-COMMITTEE
001400*   RULES AGAINST THE MEDICATION ARGUMENTS PASSED IN:
001500*
001600*     "I" - CHECK-INTERACTION      (NEEDS MED-A AND MED-B)
001700*     "E" - CHECK-RISKY-ELDERLY    (NEEDS MED-A ONLY)
001800*     "R" - CHECK-RENAL-ADJ        (NEEDS MED-A ONLY)
001900*     "H" - CHECK-HEPATIC-ADJ      (NEEDS MED-A ONLY)
002000*
002100*   ANSWER COMES BACK IN RESULT-SW ("Y"/"N").  CALLED BY
002200*   RXCURMED (INTERACTION SCAN OVER A PATIENT'S CURRENT
002300*   MEDICATIONS) AND RISKRPT (ELDERLY/RENAL/HEPATIC FLAGS).
002400*
002500******************************************************************
002600* CHANGE LOG                                                     *
002700* 03/14/09  JS   ORIGINAL - ADAPTED FROM THE OLD BALANCE-CHECK    *
002800*                UTILITY SHELL; INTERACTION CHECK ONLY.          *
002900* 11/02/11  RTM  ADDED RISKY-FOR-ELDERLY AND RENAL-ADJUSTMENT     *
003000*                CHECKS PER PHARMACY COMMITTEE REQUEST.          *
003100* 09/19/98  JS   Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,    *
003200*                NO CHANGE REQUIRED.                              *
003300* 02/08/20  DKL  REQ 5162 - ADDED HEPATIC-ADJUSTMENT CHECK TO     *
003400*                MATCH THE NEW PAT-HEPATIC-FUNCTION FLAGGING.     *
003500* 06/30/21  DKL  REQ 5810 - CASE-INSENSITIVE SUBSTRING COMPARE    *
003600*                REWORKED TO USE 010-FOLD-TO-UPPER THROUGHOUT.    *
003700* 02/11/24  RTM  REQ 6122 - RENAMED THE LINKAGE SECTION PARM      *
003800*                NAMES; THIS SHOP HAS NEVER USED AN "LK-" PREFIX  *
003900*                ON CALLED-PROGRAM PARAMETERS AND THE 03/14/09    *
004000*                ORIGINAL SHOULD NOT HAVE STARTED THE HABIT HERE. *
004100*                NO LOGIC CHANGE.                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 WORKING-STORAGE SECTION.
005500 01  WS-COMPARE-FIELDS.
005600     05  WS-SUB-1                    PIC S9(4) COMP.
005700     05  WS-SUB-2                    PIC S9(4) COMP.
005800     05  WS-KEYWORD-LEN              PIC S9(4) COMP.
005900     05  WS-TARGET-LEN               PIC S9(4) COMP.
006000     05  WS-SCAN-LIMIT               PIC S9(4) COMP.
006100     05  WS-MATCH-SW                 PIC X(01) VALUE "N".
006200         88  WS-MATCH-FOUND          VALUE "Y".
006300 
006400******************************************************************
006500* REDEFINITION 1 OF 3 - UPPERCASE WORK FIELD FOR THE KEYWORD     *
006600* BEING TESTED, WITH A CHARACTER-POSITION OVERLAY FOR THE SCAN   *
006700******************************************************************
006800 01  WS-KEYWORD-WORK                 PIC X(60) VALUE SPACES.
006900 01  WS-KEYWORD-WORK-R REDEFINES WS-KEYWORD-WORK.
007000     05  WS-KEYWORD-CHAR OCCURS 60 TIMES PIC X(01).
007100 
007200******************************************************************
007300* REDEFINITION 2 OF 3 - UPPERCASE WORK FIELD FOR THE TARGET TEXT *
007400* (ACTIVE SUBSTANCE OR CONTRAINDICATION KEYWORD) BEING SEARCHED  *
007500******************************************************************
007600 01  WS-TARGET-WORK                  PIC X(60) VALUE SPACES.
007700 01  WS-TARGET-WORK-R REDEFINES WS-TARGET-WORK.
007800     05  WS-TARGET-CHAR OCCURS 60 TIMES PIC X(01).
007900 
008000******************************************************************
008100* REDEFINITION 3 OF 3 - SPLITS THE 40-CHAR WARNING/CONTRAINDI-   *
008200* CATION SLOT INTO TWO 20-CHAR HALVES FOR A QUICK "BEERS"/       *
008300* "STOPP" PREFIX TEST BEFORE THE FULL SUBSTRING SCAN IS RUN      *
008400******************************************************************
008500 01  WS-SLOT-WORK                    PIC X(40) VALUE SPACES.
008600 01  WS-SLOT-WORK-R REDEFINES WS-SLOT-WORK.
008700     05  WS-SLOT-HALF-1              PIC X(20).
008800     05  WS-SLOT-HALF-2              PIC X(20).
008900 
009000 01  WS-LOWER-CASE-TBL               PIC X(26)
009100             VALUE "abcdefghijklmnopqrstuvwxyz".
009200 01  WS-UPPER-CASE-TBL               PIC X(26)
009300             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009400 
009500 LINKAGE SECTION.
009600 01  MEDCHECK-PARMS.
009700     05  FUNCTION-SW              PIC X(01).
009800         88  FUNC-INTERACTION     VALUE "I".
009900         88  FUNC-RISKY-ELDERLY   VALUE "E".
010000         88  FUNC-RENAL-ADJ       VALUE "R".
010100         88  FUNC-HEPATIC-ADJ     VALUE "H".
010200     05  RESULT-SW                PIC X(01).
010300         88  RESULT-YES           VALUE "Y".
010400         88  RESULT-NO            VALUE "N".
010500     05  RETURN-CD                PIC S9(04) COMP.
010600 
010700 01  MED-A.
010800     05  A-ACTIVE-SUBSTANCE       PIC X(60).
010900     05  A-INTERACTION-COUNT      PIC 9(02).
011000     05  A-INTERACTION-TBL OCCURS 10 TIMES PIC X(40).
011100     05  A-CONTRAIND-COUNT        PIC 9(02).
011200     05  A-CONTRAIND-TBL OCCURS 10 TIMES PIC X(40).
011300     05  A-WARNING-COUNT          PIC 9(02).
011400     05  A-WARNING-TBL OCCURS 10 TIMES PIC X(40).
011500     05  A-RENAL-ADJ-COUNT        PIC 9(02).
011600     05  A-HEPATIC-ADJ-COUNT      PIC 9(02).
011700 
011800 01  MED-B.
011900     05  B-ACTIVE-SUBSTANCE       PIC X(60).
012000     05  B-INTERACTION-COUNT      PIC 9(02).
012100     05  B-INTERACTION-TBL OCCURS 10 TIMES PIC X(40).
012200 
012300 PROCEDURE DIVISION USING MEDCHECK-PARMS MED-A MED-B.
012400 000-MAINLINE.
012500     MOVE ZERO TO RETURN-CD.
012600     MOVE "N" TO RESULT-SW.
012700 
012800     IF FUNC-INTERACTION
012900         PERFORM 100-CHECK-INTERACTION THRU 100-EXIT
013000     ELSE IF FUNC-RISKY-ELDERLY
013100         PERFORM 200-CHECK-RISKY-ELDERLY THRU 200-EXIT
013200     ELSE IF FUNC-RENAL-ADJ
013300         PERFORM 300-CHECK-RENAL-ADJ THRU 300-EXIT
013400     ELSE IF FUNC-HEPATIC-ADJ
013500         PERFORM 400-CHECK-HEPATIC-ADJ THRU 400-EXIT
013600     ELSE
013700         MOVE -1 TO RETURN-CD.
013800     GOBACK.
013900 
014000 100-CHECK-INTERACTION.
014100*    TWO MEDICATIONS INTERACT IF EITHER ONE'S INTERACTION LIST
014200*    CONTAINS (CASE-INSENSITIVE SUBSTRING) THE OTHER'S ACTIVE
014300*    SUBSTANCE NAME.
014400     MOVE "N" TO WS-MATCH-SW.
014500     IF A-INTERACTION-COUNT > 0
014600         MOVE B-ACTIVE-SUBSTANCE TO WS-TARGET-WORK
014700         PERFORM 010-FOLD-TARGET-UPPER THRU 010-EXIT
014800         PERFORM 120-SCAN-A-INTERACTIONS THRU 120-EXIT.
014900 
015000     IF NOT WS-MATCH-FOUND AND B-INTERACTION-COUNT > 0
015100         MOVE A-ACTIVE-SUBSTANCE TO WS-TARGET-WORK
015200         PERFORM 010-FOLD-TARGET-UPPER THRU 010-EXIT
015300         PERFORM 140-SCAN-B-INTERACTIONS THRU 140-EXIT.
015400 
015500     IF WS-MATCH-FOUND
015600         MOVE "Y" TO RESULT-SW
015700     ELSE
015800         MOVE "N" TO RESULT-SW.
015900 100-EXIT.
016000     EXIT.
016100 
016200 120-SCAN-A-INTERACTIONS.
016300     MOVE 1 TO WS-SUB-1.
016400     PERFORM 125-TEST-ONE-A-ENTRY THRU 125-EXIT
016500         UNTIL WS-SUB-1 > A-INTERACTION-COUNT
016600            OR WS-MATCH-FOUND.
016700 120-EXIT.
016800     EXIT.
016900 
017000 125-TEST-ONE-A-ENTRY.
017100     MOVE A-INTERACTION-TBL (WS-SUB-1) TO WS-KEYWORD-WORK.
017200     PERFORM 020-FOLD-KEYWORD-UPPER THRU 020-EXIT.
017300     PERFORM 600-SUBSTRING-TEST THRU 600-EXIT.
017400     ADD 1 TO WS-SUB-1.
017500 125-EXIT.
017600     EXIT.
017700 
017800 140-SCAN-B-INTERACTIONS.
017900     MOVE 1 TO WS-SUB-1.
018000     PERFORM 145-TEST-ONE-B-ENTRY THRU 145-EXIT
018100         UNTIL WS-SUB-1 > B-INTERACTION-COUNT
018200            OR WS-MATCH-FOUND.
018300 140-EXIT.
018400     EXIT.
018500 
018600 145-TEST-ONE-B-ENTRY.
018700     MOVE B-INTERACTION-TBL (WS-SUB-1) TO WS-KEYWORD-WORK.
018800     PERFORM 020-FOLD-KEYWORD-UPPER THRU 020-EXIT.
018900     PERFORM 600-SUBSTRING-TEST THRU 600-EXIT.
019000     ADD 1 TO WS-SUB-1.
019100 145-EXIT.
019200     EXIT.
019300 
019400 200-CHECK-RISKY-ELDERLY.
019500*    RISKY IF A CONTRAINDICATION KEYWORD CONTAINS "PERSONNE AGEE"
019600*    OR "SUJET AGE", OR ANY WARNING KEYWORD CONTAINS "BEERS" OR
019700*    "STOPP" (ALL CASE-INSENSITIVE SUBSTRING TESTS).
019800     MOVE "N" TO WS-MATCH-SW.
019900 
020000     IF A-CONTRAIND-COUNT > 0
020100         MOVE 1 TO WS-SUB-1
020200         PERFORM 220-TEST-ONE-CONTRAIND THRU 220-EXIT
020300             UNTIL WS-SUB-1 > A-CONTRAIND-COUNT
020400                OR WS-MATCH-FOUND.
020500 
020600     IF NOT WS-MATCH-FOUND AND A-WARNING-COUNT > 0
020700         MOVE 1 TO WS-SUB-1
020800         PERFORM 240-TEST-ONE-WARNING THRU 240-EXIT
020900             UNTIL WS-SUB-1 > A-WARNING-COUNT
021000                OR WS-MATCH-FOUND.
021100 
021200     IF WS-MATCH-FOUND
021300         MOVE "Y" TO RESULT-SW
021400     ELSE
021500         MOVE "N" TO RESULT-SW.
021600 200-EXIT.
021700     EXIT.
021800 
021900 220-TEST-ONE-CONTRAIND.
022000     MOVE A-CONTRAIND-TBL (WS-SUB-1) TO WS-KEYWORD-WORK.
022100     PERFORM 020-FOLD-KEYWORD-UPPER THRU 020-EXIT.
022200     MOVE "PERSONNE AGEE" TO WS-TARGET-WORK.
022300     PERFORM 010-FOLD-TARGET-UPPER THRU 010-EXIT.
022400     PERFORM 600-SUBSTRING-TEST THRU 600-EXIT.
022500     IF NOT WS-MATCH-FOUND
022600         MOVE A-CONTRAIND-TBL (WS-SUB-1) TO WS-KEYWORD-WORK
022700         PERFORM 020-FOLD-KEYWORD-UPPER THRU 020-EXIT
022800         MOVE "SUJET AGE" TO WS-TARGET-WORK
022900         PERFORM 010-FOLD-TARGET-UPPER THRU 010-EXIT
023000         PERFORM 600-SUBSTRING-TEST THRU 600-EXIT.
023100     ADD 1 TO WS-SUB-1.
023200 220-EXIT.
023300     EXIT.
023400 
023500 240-TEST-ONE-WARNING.
023600     MOVE A-WARNING-TBL (WS-SUB-1) TO WS-SLOT-WORK.
023700     MOVE WS-SLOT-WORK TO WS-KEYWORD-WORK.
023800     PERFORM 020-FOLD-KEYWORD-UPPER THRU 020-EXIT.
023900     MOVE "BEERS" TO WS-TARGET-WORK.
024000     PERFORM 010-FOLD-TARGET-UPPER THRU 010-EXIT.
024100     PERFORM 600-SUBSTRING-TEST THRU 600-EXIT.
024200     IF NOT WS-MATCH-FOUND
024300         MOVE "STOPP" TO WS-TARGET-WORK
024400         PERFORM 010-FOLD-TARGET-UPPER THRU 010-EXIT
024500         PERFORM 600-SUBSTRING-TEST THRU 600-EXIT.
024600     ADD 1 TO WS-SUB-1.
024700 240-EXIT.
024800     EXIT.
024900 
025000 300-CHECK-RENAL-ADJ.
025100*    REQUIRES-RENAL-ADJUSTMENT IS TRUE WHEN THE RENAL-ADJUSTMENT
025200*    KEYWORD LIST IS NON-EMPTY.
025300     IF A-RENAL-ADJ-COUNT > 0
025400         MOVE "Y" TO RESULT-SW
025500     ELSE
025600         MOVE "N" TO RESULT-SW.
025700 300-EXIT.
025800     EXIT.
025900 
026000 400-CHECK-HEPATIC-ADJ.
026100*    REQUIRES-HEPATIC-ADJUSTMENT IS TRUE WHEN THE HEPATIC-
026200*    ADJUSTMENT KEYWORD LIST IS NON-EMPTY.
026300     IF A-HEPATIC-ADJ-COUNT > 0
026400         MOVE "Y" TO RESULT-SW
026500     ELSE
026600         MOVE "N" TO RESULT-SW.
026700 400-EXIT.
026800     EXIT.
026900 
027000 010-FOLD-TARGET-UPPER.
027100     INSPECT WS-TARGET-WORK
027200         CONVERTING WS-LOWER-CASE-TBL TO WS-UPPER-CASE-TBL.
027300 010-EXIT.
027400     EXIT.
027500 
027600 020-FOLD-KEYWORD-UPPER.
027700     INSPECT WS-KEYWORD-WORK
027800         CONVERTING WS-LOWER-CASE-TBL TO WS-UPPER-CASE-TBL.
027900 020-EXIT.
028000     EXIT.
028100 
028200 600-SUBSTRING-TEST.
028300*    TESTS WHETHER WS-TARGET-WORK APPEARS ANYWHERE INSIDE
028400*    WS-KEYWORD-WORK.  SETS WS-MATCH-SW TO "Y" WHEN FOUND.
028500     MOVE ZERO TO WS-TARGET-LEN.
028600     INSPECT WS-TARGET-WORK TALLYING WS-TARGET-LEN
028700         FOR CHARACTERS BEFORE INITIAL SPACES.
028800     IF WS-TARGET-LEN = 0
028900         GO TO 600-EXIT.
029000 
029100     COMPUTE WS-SCAN-LIMIT = 61 - WS-TARGET-LEN.
029200     IF WS-SCAN-LIMIT < 1
029300         GO TO 600-EXIT.
029400 
029500     MOVE 1 TO WS-SUB-2.
029600     PERFORM 620-TEST-ONE-POSITION THRU 620-EXIT
029700         UNTIL WS-SUB-2 > WS-SCAN-LIMIT
029800            OR WS-MATCH-FOUND.
029900 600-EXIT.
030000     EXIT.
030100 
030200 620-TEST-ONE-POSITION.
030300     IF WS-KEYWORD-WORK (WS-SUB-2:WS-TARGET-LEN) =
030400             WS-TARGET-WORK (1:WS-TARGET-LEN)
030500         MOVE "Y" TO WS-MATCH-SW.
030600     ADD 1 TO WS-SUB-2.
030700 620-EXIT.
030800     EXIT.
