000100******************************************************************
000200* PATMSTR - PATIENT DEMOGRAPHIC/CLINICAL RECORD                  *
000300*           HYGIE-AI PATIENT/PRESCRIPTION RISK BATCH             *
000400*                                                                *
000500* ONE ROW PER PATIENT ON THE NIGHTLY PATIENT EXTRACT.  CARRIES   *
000600* THE ALLERGY, ACTIVE-CONDITION AND MEDICAL-HISTORY LISTS USED   *
000700* BY THE RISK-ANALYSIS AND BPM-ELIGIBILITY PASSES IN RISKRPT.    *
000800*                                                                *
000900* 03/14/09  JS   ORIGINAL COPYBOOK, DEMOGRAPHICS + ALLERGY LIST. *
001000* 07/22/13  RTM  ADDED ACTIVE-CONDITION AND MEDICAL-HISTORY      *
001100*                TABLES FOR THE CLINICAL PHARMACIST REVIEW.      *
001200* 09/19/98  JS   Y2K REVIEW -- PAT-BIRTH-DATE AND HISTORY DATES  *
001300*                CONFIRMED CCYYMMDD, NO CHANGE REQUIRED.         *
001400* 02/08/20  DKL  REQ 5162 - CREATININE CLEARANCE AND HEPATIC     *
001500*                FUNCTION FIELDS ADDED FOR RENAL/HEPATIC FLAGS.  *
001600******************************************************************
001700 01  PATIENT-MASTER-REC.
001800     05  PAT-ID                      PIC X(36).
001900     05  PAT-NATIONAL-ID             PIC X(15).
002000     05  PAT-LAST-NAME               PIC X(30).
002100     05  PAT-FIRST-NAME              PIC X(30).
002200     05  PAT-BIRTH-DATE              PIC 9(08).
002300     05  PAT-BIRTH-DATE-R REDEFINES PAT-BIRTH-DATE.
002400         10  PAT-BIRTH-CCYY          PIC 9(04).
002500         10  PAT-BIRTH-MM            PIC 9(02).
002600         10  PAT-BIRTH-DD            PIC 9(02).
002700     05  PAT-GENDER                  PIC X(01).
002800         88  PAT-IS-MALE             VALUE "M".
002900         88  PAT-IS-FEMALE           VALUE "F".
003000     05  PAT-POSTAL-CODE             PIC X(05).
003100     05  PAT-HEIGHT-CM               PIC 9(03)V9(01).
003200     05  PAT-WEIGHT-KG               PIC 9(03)V9(01).
003300     05  PAT-CREATININE-CLEARANCE    PIC 9(03)V9(01).
003400     05  PAT-CREAT-CLEAR-R REDEFINES PAT-CREATININE-CLEARANCE.
003500         10  PAT-CREAT-CLEAR-WHOLE   PIC 9(03).
003600         10  PAT-CREAT-CLEAR-DEC     PIC 9(01).
003700     05  PAT-RENAL-FUNCTION          PIC X(20).
003800     05  PAT-HEPATIC-FUNCTION        PIC X(20).
003900         88  PAT-HEPATIC-NORMAL      VALUE "Normal".
004000     05  PAT-ALLERGY-COUNT           PIC 9(02).
004100     05  PAT-ALLERGY-TBL OCCURS 10 TIMES
004200                         INDEXED BY PAT-ALG-IDX.
004300         10  PAT-ALLERGIES           PIC X(30).
004400     05  PAT-ALLERGY-TBL-R REDEFINES PAT-ALLERGY-TBL
004500                         OCCURS 10 TIMES.
004600         10  PAT-ALLERGY-HALF-1      PIC X(15).
004700         10  PAT-ALLERGY-HALF-2      PIC X(15).
004800     05  PAT-CONDITION-COUNT         PIC 9(02).
004900     05  PAT-CONDITION-TBL OCCURS 10 TIMES
005000                         INDEXED BY PAT-CND-IDX.
005100         10  PAT-ACTIVE-CONDITIONS   PIC X(30).
005200******************************************************************
005300* MEDICAL-HISTORY -- EMBEDDED ON THE PATIENT EXTRACT, USED ONLY  *
005400* FOR THE RECENCY CHECK (EVENT DATE WITHIN THE LAST YEAR)        *
005500******************************************************************
005600     05  PAT-HISTORY-COUNT           PIC 9(02).
005700     05  PAT-HISTORY-TBL OCCURS 10 TIMES
005800                         INDEXED BY PAT-HIS-IDX.
005900         10  HIS-EVENT-TYPE          PIC X(30).
006000         10  HIS-EVENT-DATE          PIC 9(08).
006100         10  HIS-RESULT              PIC X(30).
006200         10  FILLER                  PIC X(02).
006300     05  FILLER                      PIC X(15).
